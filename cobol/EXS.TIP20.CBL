000010*=================================================================
000020* EXS.TIP20  --  SETTLR EXPENSE/SETTLEMENT POSTING AND BALANCING  
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    EXPENSE-SETTLEMENT-POSTING.                
000060        AUTHOR.        D J TRUONG.                                
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  08/02/1991.                                
000090        DATE-COMPILED. 08/02/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 08/02/91  DJT  ORIG     INITIAL RELEASE.  LOADS USER/GROUP/MBR  
000150* 08/02/91  DJT  ORIG     MASTERS, POSTS DAILY EXPENSES, POSTS    
000160* 08/02/91  DJT  ORIG     SETTLEMENTS, BUILDS THE BALANCE FILE.   
000170* 11/14/92  DJT  CR-0260  ADDED E005 SPLIT-LIST USER-ID EDIT.     
000180* 03/02/93  DJT  CR-0264  CHANGED SHARE CALC TO ROUND HALF-UP PER 
000190* 03/02/93  DJT  CR-0264  FINANCE REQUEST - NO REMAINDER SPREAD.  
000200* 08/07/93  DJT  CR-0248  ADDED BINARY SEARCH ON MASTER TABLES -  
000210* 08/07/93  DJT  CR-0248  LINEAR SCAN TOO SLOW ABOVE 300 USERS.   
000220* 01/05/96  LMP  CR-0316  ADDED USER EDIT PASS (U001-U003) AHEAD  
000230* 01/05/96  LMP  CR-0316  OF TABLE LOAD PER AUDIT FINDING 96-11.  
000240* 09/22/98  LMP  Y2K-009  CONFIRMED ALL DATE FIELDS CCYYMMDD, NO  
000250* 09/22/98  LMP  Y2K-009  WINDOWING LOGIC NEEDED IN THIS PROGRAM. 
000260* 04/11/01  BHS  CR-0385  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000270* 06/30/03  BHS  CR-0402  RAISED USER/GROUP TABLE MAX - GROWTH.   
000280* 11/24/03  BHS  CR-0408  ADDED PER FROM/TO PAIR SETTLEMENT TOTAL 
000290* 11/24/03  BHS  CR-0408  TABLE AND RUN-LOG DISPLAY PER AUDIT     
000300* 11/24/03  BHS  CR-0408  FINDING 03-14 - STEP 3 OF THE SETTLEMENT
000310* 11/24/03  BHS  CR-0408  POST WAS ONLY ACCUMULATING OUT/IN.      
000320*-----------------------------------------------------------------
000330        ENVIRONMENT DIVISION.                                     
000340        CONFIGURATION SECTION.                                    
000350        SOURCE-COMPUTER.   IBM-4381.                              
000360        OBJECT-COMPUTER.   IBM-4381.                              
000370        SPECIAL-NAMES.                                            
000380            C01 IS TOP-OF-FORM.                                   
000390        INPUT-OUTPUT SECTION.                                     
000400        FILE-CONTROL.                                             
000410            SELECT USERFILE ASSIGN TO "USERFILE"                  
000420                ORGANIZATION IS LINE SEQUENTIAL.                  
000430            SELECT GROUPFILE ASSIGN TO "GROUPFILE"                
000440                ORGANIZATION IS LINE SEQUENTIAL.                  
000450            SELECT MBRFILE ASSIGN TO "MBRFILE"                    
000460                ORGANIZATION IS LINE SEQUENTIAL.                  
000470            SELECT EXPFILE ASSIGN TO "EXPFILE"                    
000480                ORGANIZATION IS LINE SEQUENTIAL.                  
000490            SELECT SETFILE ASSIGN TO "SETFILE"                    
000500                ORGANIZATION IS LINE SEQUENTIAL.                  
000510            SELECT POSTFILE ASSIGN TO "POSTFILE"                  
000520                ORGANIZATION IS LINE SEQUENTIAL.                  
000530            SELECT BALFILE ASSIGN TO "BALFILE"                    
000540                ORGANIZATION IS LINE SEQUENTIAL.                  
000550        DATA DIVISION.                                            
000560        FILE SECTION.                                             
000570*-----------------------------------------------------------------
000580* MASTER AND TRANSACTION FILES - LAYOUTS MATCH THE TIPNN RECORD   
000590* LAYOUT COPYBOOKS IN THIS LIBRARY FIELD FOR FIELD.               
000600*-----------------------------------------------------------------
000610        FD  USERFILE.                                             
000620        01  USER-RECORD.                                          
000630            05  USR-ID                PIC 9(6).                   
000640            05  USR-NAME              PIC X(30).                  
000650            05  USR-EMAIL             PIC X(40).                  
000660            05  USR-CREATED           PIC 9(8).                   
000670            05  FILLER                PIC X(06).                  
000680        FD  GROUPFILE.                                            
000690        01  GROUP-RECORD.                                         
000700            05  GRP-ID                PIC 9(6).                   
000710            05  GRP-NAME              PIC X(30).                  
000720            05  GRP-DESC              PIC X(50).                  
000730            05  GRP-CREATED           PIC 9(8).                   
000740            05  FILLER                PIC X(02).                  
000750        FD  MBRFILE.                                              
000760        01  MEMBER-RECORD.                                        
000770            05  MBR-GROUP-ID          PIC 9(6).                   
000780            05  MBR-USER-ID           PIC 9(6).                   
000790            05  FILLER                PIC X(01).                  
000800        FD  EXPFILE.                                              
000810        01  EXPENSE-RECORD.                                       
000820            05  EXP-ID                PIC 9(8).                   
000830            05  EXP-GROUP-ID          PIC 9(6).                   
000840            05  EXP-PAID-BY           PIC 9(6).                   
000850            05  EXP-DESC              PIC X(30).                  
000860            05  EXP-AMOUNT            PIC S9(8)V99.               
000870            05  EXP-SPLIT-CNT         PIC 9(2).                   
000880            05  EXP-SPLIT-TAB OCCURS 20 TIMES.                    
000890                10  EXP-SPLIT-IDS         PIC 9(6).               
000900            05  EXP-DATE              PIC 9(8).                   
000910            05  FILLER                PIC X(02).                  
000920        FD  SETFILE.                                              
000930        01  SETTLEMENT-RECORD.                                    
000940            05  SET-ID                PIC 9(8).                   
000950            05  SET-GROUP-ID          PIC 9(6).                   
000960            05  SET-FROM-USER         PIC 9(6).                   
000970            05  SET-TO-USER           PIC 9(6).                   
000980            05  SET-AMOUNT            PIC S9(8)V99.               
000990            05  SET-PAY-METHOD        PIC X(20).                  
001000            05  SET-NOTES             PIC X(30).                  
001010            05  SET-DATE              PIC 9(8).                   
001020            05  FILLER                PIC X(04).                  
001030        FD  POSTFILE.                                             
001040        01  POSTED-EXPENSE-RECORD.                                
001050            05  PEX-EXPENSE-AREA.                                 
001060                10  PEX-ID                PIC 9(8).               
001070                10  PEX-GROUP-ID          PIC 9(6).               
001080                10  PEX-PAID-BY           PIC 9(6).               
001090                10  PEX-DESC              PIC X(30).              
001100                10  PEX-AMOUNT            PIC S9(8)V99.           
001110                10  PEX-SPLIT-CNT         PIC 9(2).               
001120                10  PEX-SPLIT-TAB OCCURS 20 TIMES.                
001130                    15  PEX-SPLIT-IDS         PIC 9(6).           
001140                10  PEX-DATE              PIC 9(8).               
001150                10  PEX-SHARE             PIC S9(8)V99.           
001160                10  PEX-STATUS            PIC X(1).               
001170                    88  PEX-ST-POSTED         VALUE "P".          
001180                    88  PEX-ST-REJECTED       VALUE "E".          
001190                10  PEX-ERR-CODE          PIC X(4).               
001200            05  PEX-ERROR-AREA REDEFINES PEX-EXPENSE-AREA.        
001210                10  FILLER                PIC X(190).             
001220                10  FILLER                PIC X(10).              
001230                10  PEX-ERRA-STATUS       PIC X(1).               
001240                10  PEX-ERRA-CODE         PIC X(4).               
001250        FD  BALFILE.                                              
001260        01  BALANCE-RECORD.                                       
001270            05  BAL-GROUP-ID          PIC 9(6).                   
001280            05  BAL-USER-ID           PIC 9(6).                   
001290            05  BAL-TOTAL-PAID        PIC S9(9)V99.               
001300            05  BAL-TOTAL-SHARE       PIC S9(9)V99.               
001310            05  BAL-SETTLED-OUT       PIC S9(9)V99.               
001320            05  BAL-SETTLED-IN        PIC S9(9)V99.               
001330            05  BAL-NET               PIC S9(9)V99.               
001340            05  FILLER                PIC X(02).                  
001350        WORKING-STORAGE SECTION.                                  
001360*-----------------------------------------------------------------
001370* END-OF-FILE SWITCHES - CARRIED AS STANDALONE 77-LEVEL ITEMS,    
001380* NOT GROUPED, SINCE EACH IS TESTED ON ITS OWN.                   
001390*-----------------------------------------------------------------
001400        77  WS-USERFILE-SW        PIC X     VALUE "N".            
001410                88  USERFILE-EOF              VALUE "Y".          
001420        77  WS-GROUPFILE-SW       PIC X     VALUE "N".            
001430                88  GROUPFILE-EOF             VALUE "Y".          
001440        77  WS-MBRFILE-SW         PIC X     VALUE "N".            
001450                88  MBRFILE-EOF               VALUE "Y".          
001460        77  WS-EXPFILE-SW         PIC X     VALUE "N".            
001470                88  EXPFILE-EOF               VALUE "Y".          
001480        77  WS-SETFILE-SW         PIC X     VALUE "N".            
001490                88  SETFILE-EOF               VALUE "Y".          
001500*-----------------------------------------------------------------
001510* IN-MEMORY USER MASTER TABLE - LOADED ASCENDING USR-ID, SEARCHED 
001520* BY BINARY SEARCH.  WS-USR-OK IS OFF WHEN A USER FAILS U001-U003 
001530* EDIT SO DOWNSTREAM LOOKUPS TREAT THE RECORD AS NOT FOUND.       
001540*-----------------------------------------------------------------
001550        01  WS-USR-TAB-CTL.                                       
001560            05  WS-USR-MAX            PIC S9(4) COMP VALUE +600.  
001570            05  WS-USR-CNT            PIC S9(4) COMP VALUE ZERO.  
001580        01  WS-USR-TABLE.                                         
001590            05  WS-USR-ENTRY OCCURS 600 TIMES.                    
001600                10  WS-USR-ID             PIC 9(6).               
001610                10  WS-USR-NAME           PIC X(30).              
001620                10  WS-USR-EMAIL          PIC X(40).              
001630                10  WS-USR-OK             PIC X.                  
001640                    88  WS-USR-IS-OK          VALUE "Y".          
001650*-----------------------------------------------------------------
001660* IN-MEMORY GROUP MASTER TABLE AND PER-GROUP ACCUMULATORS.        
001670*-----------------------------------------------------------------
001680        01  WS-GRP-TAB-CTL.                                       
001690            05  WS-GRP-MAX            PIC S9(4) COMP VALUE +250.  
001700            05  WS-GRP-CNT            PIC S9(4) COMP VALUE ZERO.  
001710        01  WS-GRP-TABLE.                                         
001720            05  WS-GRP-ENTRY OCCURS 250 TIMES.                    
001730                10  WS-GRP-ID             PIC 9(6).               
001740                10  WS-GRP-NAME           PIC X(30).              
001750                10  WS-GRP-EXP-CNT  PIC S9(7) COMP VALUE ZERO.    
001760                10  WS-GRP-EXP-TOTAL PIC S9(9)V99 VALUE ZERO.     
001770        01  WS-GRP-NAME-CHARS REDEFINES WS-GRP-TABLE.             
001780            05  WS-GRP-RAW-ENTRY OCCURS 250 TIMES  PIC X(46).     
001790*-----------------------------------------------------------------
001800* IN-MEMORY GROUP MEMBERSHIP TABLE, FLAT, GROUPED BY GRP-SUB VIA  
001810* WS-MBR-GRP-SUB/WS-MBR-CNT-SUB PARALLEL TABLES ABOVE IT.         
001820*-----------------------------------------------------------------
001830        01  WS-MBR-TAB-CTL.                                       
001840            05  WS-MBR-MAX            PIC S9(5) COMP VALUE +12500.
001850            05  WS-MBR-CNT            PIC S9(5) COMP VALUE ZERO.  
001860        01  WS-MBR-TABLE.                                         
001870            05  WS-MBR-ENTRY OCCURS 12500 TIMES.                  
001880                10  WS-MBR-GROUP-ID       PIC 9(6).               
001890                10  WS-MBR-USER-ID        PIC 9(6).               
001900        01  WS-MBR-TABLE-CHARS REDEFINES WS-MBR-TABLE.            
001910            05  WS-MBR-CHAR           PIC X OCCURS 150000 TIMES.  
001920*-----------------------------------------------------------------
001930* PER (GROUP,MEMBER) BALANCE ACCUMULATOR TABLE - BUILT AS EXPENSES
001940* AND SETTLEMENTS ARE POSTED, WRITTEN AFTER BOTH RUNS COMPLETE.   
001950*-----------------------------------------------------------------
001960        01  WS-BAL-TAB-CTL.                                       
001970            05  WS-BAL-MAX            PIC S9(5) COMP VALUE +12500.
001980            05  WS-BAL-CNT            PIC S9(5) COMP VALUE ZERO.  
001990        01  WS-BAL-TABLE.                                         
002000            05  WS-BAL-ENTRY OCCURS 12500 TIMES.                  
002010                10  WS-BAL-GROUP-ID       PIC 9(6).               
002020                10  WS-BAL-USER-ID        PIC 9(6).               
002030                10  WS-BAL-PAID  PIC S9(9)V99 VALUE ZERO.         
002040                10  WS-BAL-SHARE PIC S9(9)V99 VALUE ZERO.         
002050                10  WS-BAL-OUT   PIC S9(9)V99 VALUE ZERO.         
002060                10  WS-BAL-IN    PIC S9(9)V99 VALUE ZERO.         
002070*-----------------------------------------------------------------
002080* PER (GROUP,FROM-USER,TO-USER) SETTLEMENT PAIR TOTAL - STEP 3 OF 
002090* THE SETTLEMENT POST CALLS FOR THIS IN ADDITION TO THE TWO-KEY   
002100* OUT/IN ACCUMULATORS ABOVE.  WRITTEN TO THE RUN LOG AT THE END   
002110* OF THE SETTLEMENT PASS SINCE THE PRINTED REPORT CARRIES NO      
002120* PER-PAIR COLUMN.                                                
002130*-----------------------------------------------------------------
002140        01  WS-SETPR-TAB-CTL.                                     
002150            05  WS-SETPR-MAX          PIC S9(5) COMP VALUE +12500.
002160            05  WS-SETPR-CNT          PIC S9(5) COMP VALUE ZERO.  
002170        01  WS-SETPR-TABLE.                                       
002180            05  WS-SETPR-ENTRY OCCURS 12500 TIMES.                
002190                10  WS-SETPR-GROUP-ID     PIC 9(6).               
002200                10  WS-SETPR-FROM-USER    PIC 9(6).               
002210                10  WS-SETPR-TO-USER      PIC 9(6).               
002220                10  WS-SETPR-TOTAL   PIC S9(9)V99 VALUE ZERO.     
002230*-----------------------------------------------------------------
002240* SWAP AREA AND DONE-SWITCH FOR THE BALANCE TABLE BUBBLE SORT -   
002250* BALFILE MUST COME OUT IN (GROUP,USER) ORDER BUT THE TABLE IS    
002260* BUILT IN FIRST-ACTIVITY ORDER AS EXPENSES AND SETTLEMENTS POST. 
002270*-----------------------------------------------------------------
002280        01  WS-BAL-SWAP-AREA.                                     
002290            05  WS-SWAP-GROUP-ID       PIC 9(6).                  
002300            05  WS-SWAP-USER-ID        PIC 9(6).                  
002310            05  WS-SWAP-PAID           PIC S9(9)V99.              
002320            05  WS-SWAP-SHARE          PIC S9(9)V99.              
002330            05  WS-SWAP-OUT            PIC S9(9)V99.              
002340            05  WS-SWAP-IN             PIC S9(9)V99.              
002350        01  WS-SORT-SWITCH.                                       
002360            05  WS-SORT-SWAPPED-SW     PIC X     VALUE "N".       
002370                88  WS-SORT-DID-SWAP       VALUE "Y".             
002380*-----------------------------------------------------------------
002390* SUBSCRIPTS, SEARCH WORK FIELDS, RUN COUNTERS - ALL BINARY.      
002400*-----------------------------------------------------------------
002410        01  WS-WORK-COUNTERS.                                     
002420            05  WS-SUB1               PIC S9(5) COMP.             
002430            05  WS-SUB2               PIC S9(5) COMP.             
002440            05  WS-SPLIT-SUB          PIC S9(4) COMP.             
002450            05  WS-LOW                PIC S9(5) COMP.             
002460            05  WS-HIGH               PIC S9(5) COMP.             
002470            05  WS-MID                PIC S9(5) COMP.             
002480            05  WS-FOUND-SUB          PIC S9(5) COMP VALUE ZERO.  
002490            05  WS-EXP-READ-CNT       PIC S9(7) COMP VALUE ZERO.  
002500            05  WS-EXP-POST-CNT       PIC S9(7) COMP VALUE ZERO.  
002510            05  WS-EXP-REJ-CNT        PIC S9(7) COMP VALUE ZERO.  
002520            05  WS-SET-READ-CNT       PIC S9(7) COMP VALUE ZERO.  
002530            05  WS-SET-POST-CNT       PIC S9(7) COMP VALUE ZERO.  
002540            05  WS-SET-REJ-CNT        PIC S9(7) COMP VALUE ZERO.  
002550*-----------------------------------------------------------------
002560* VALIDATION FLAGS AND THE WORKING SPLIT LIST FOR THE CURRENT     
002570* EXPENSE (EITHER COPIED FROM EXP-SPLIT-TAB OR DEFAULTED TO THE   
002580* FULL GROUP ROSTER WHEN EXP-SPLIT-CNT IS ZERO).                  
002590*-----------------------------------------------------------------
002600        01  WS-EDIT-AREA.                                         
002610            05  WS-REJECT-CODE        PIC X(4)  VALUE SPACE.      
002620            05  WS-GRP-SUB            PIC S9(5) COMP VALUE ZERO.  
002630            05  WS-PAYER-SUB          PIC S9(5) COMP VALUE ZERO.  
002640            05  WS-SPLIT-CNT          PIC S9(4) COMP VALUE ZERO.  
002650            05  WS-SPLIT-LIST OCCURS 50 TIMES  PIC 9(6).          
002660            05  WS-SHARE-AMT  PIC S9(8)V99 VALUE ZERO.            
002670            05  WS-FROM-SUB           PIC S9(5) COMP VALUE ZERO.  
002680            05  WS-TO-SUB             PIC S9(5) COMP VALUE ZERO.  
002690            05  WS-SEARCH-FROM-USER   PIC 9(6).                   
002700            05  WS-SEARCH-TO-USER     PIC 9(6).                   
002710*-----------------------------------------------------------------
002720* USER EMAIL EDIT WORK FIELDS - U002 PATTERN CHECK SCANS FOR THE  
002730* "@" AND A "." AFTER IT, BOTH WITH NON-BLANK TEXT ON EITHER SIDE.
002740*-----------------------------------------------------------------
002750        01  WS-EMAIL-EDIT-AREA.                                   
002760            05  WS-EMAIL-CHAR-SUB     PIC S9(4) COMP VALUE ZERO.  
002770            05  WS-AT-POS             PIC S9(4) COMP VALUE ZERO.  
002780            05  WS-DOT-POS            PIC S9(4) COMP VALUE ZERO.  
002790            05  WS-EMAIL-OK-SW        PIC X     VALUE "N".        
002800                88  WS-EMAIL-IS-OK        VALUE "Y".              
002810            05  WS-DUP-FOUND-SW       PIC X     VALUE "N".        
002820                88  WS-DUP-IS-FOUND       VALUE "Y".              
002830*-----------------------------------------------------------------
002840* MASTER SEARCH ARGUMENT AND BINARY SEARCH DONE SWITCH, SHARED BY 
002850* 1120-FIND-USER AND 1220-FIND-GROUP.                             
002860*-----------------------------------------------------------------
002870        01  WS-SEARCH-AREA.                                       
002880            05  WS-SEARCH-USER-ID     PIC 9(6).                   
002890            05  WS-SEARCH-GROUP-ID    PIC 9(6).                   
002900            05  WS-SRCH-DONE-SW       PIC X.                      
002910        PROCEDURE DIVISION.                                       
002920*-----------------------------------------------------------------
002930* 0000-MAIN-LINE DRIVES THE THREE PASSES - LOAD MASTERS, POST     
002940* EXPENSES, POST SETTLEMENTS - THEN BUILDS THE BALANCE FILE.      
002950*-----------------------------------------------------------------
002960        0000-MAIN-LINE.                                           
002970            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
002980            PERFORM 2000-POST-EXPENSES THRU 2000-EXIT.            
002990            PERFORM 3000-POST-SETTLEMENTS THRU 3000-EXIT.         
003000            PERFORM 4000-BUILD-BALANCE-FILE THRU 4000-EXIT.       
003010            PERFORM 9000-TERMINATE THRU 9000-EXIT.                
003020            STOP RUN.                                             
003030*-----------------------------------------------------------------
003040* 1000 SERIES - OPEN FILES, LOAD THE THREE MASTER TABLES.         
003050*-----------------------------------------------------------------
003060        1000-INITIALIZE.                                          
003070            OPEN INPUT  USERFILE GROUPFILE MBRFILE.               
003080            OPEN INPUT  EXPFILE SETFILE.                          
003090            OPEN OUTPUT POSTFILE BALFILE.                         
003100            PERFORM 1100-LOAD-USER-MASTER THRU 1100-EXIT.         
003110            PERFORM 1200-LOAD-GROUP-MASTER THRU 1200-EXIT.        
003120            PERFORM 1300-LOAD-MEMBER-MASTER THRU 1300-EXIT.       
003130        1000-EXIT.                                                
003140            EXIT.                                                 
003150        1100-LOAD-USER-MASTER.                                    
003160            PERFORM 1110-READ-USER-RECORD THRU 1110-EXIT.         
003170        1105-LOAD-USER-LOOP.                                      
003180            IF USERFILE-EOF                                       
003190                GO TO 1100-EXIT.                                  
003200            PERFORM 1150-EDIT-USER-RECORD THRU 1150-EXIT.         
003210            PERFORM 1110-READ-USER-RECORD THRU 1110-EXIT.         
003220            GO TO 1105-LOAD-USER-LOOP.                            
003230        1100-EXIT.                                                
003240            EXIT.                                                 
003250        1110-READ-USER-RECORD.                                    
003260            READ USERFILE                                         
003270                AT END                                            
003280                    MOVE "Y" TO WS-USERFILE-SW.                   
003290        1110-EXIT.                                                
003300            EXIT.                                                 
003310*-----------------------------------------------------------------
003320* U001-U003 USER EDIT, APPLIED AS EACH MASTER RECORD IS LOADED.   
003330* A RECORD FAILING ANY RULE STAYS IN THE TABLE (FOR DUP-EMAIL SCAN
003340* OF LATER RECORDS) BUT WS-USR-OK IS SET OFF SO LOOKUPS TREAT THE 
003350* USER AS NOT FOUND.                                              
003360*-----------------------------------------------------------------
003370        1150-EDIT-USER-RECORD.                                    
003380            ADD 1 TO WS-USR-CNT.                                  
003390            MOVE USR-ID    TO WS-USR-ID(WS-USR-CNT).              
003400            MOVE USR-NAME  TO WS-USR-NAME(WS-USR-CNT).            
003410            MOVE USR-EMAIL TO WS-USR-EMAIL(WS-USR-CNT).           
003420            MOVE "Y" TO WS-USR-OK(WS-USR-CNT).                    
003430            IF USR-NAME = SPACE                                   
003440                MOVE "N" TO WS-USR-OK(WS-USR-CNT)                 
003450                GO TO 1150-EXIT.                                  
003460            PERFORM 1160-EDIT-EMAIL-PATTERN THRU 1160-EXIT.       
003470            IF NOT WS-EMAIL-IS-OK                                 
003480                MOVE "N" TO WS-USR-OK(WS-USR-CNT)                 
003490                GO TO 1150-EXIT.                                  
003500            PERFORM 1170-EDIT-EMAIL-DUPLICATE THRU 1170-EXIT.     
003510            IF WS-DUP-IS-FOUND                                    
003520                MOVE "N" TO WS-USR-OK(WS-USR-CNT).                
003530        1150-EXIT.                                                
003540            EXIT.                                                 
003550        1160-EDIT-EMAIL-PATTERN.                                  
003560            MOVE "N" TO WS-EMAIL-OK-SW.                           
003570            MOVE ZERO TO WS-AT-POS WS-DOT-POS.                    
003580            IF USR-EMAIL = SPACE                                  
003590                GO TO 1160-EXIT.                                  
003600            PERFORM 1161-SCAN-EMAIL-CHARS                         
003610                VARYING WS-EMAIL-CHAR-SUB FROM 1 BY 1             
003620                UNTIL WS-EMAIL-CHAR-SUB > 40.                     
003630            IF WS-AT-POS < 2 OR WS-DOT-POS = ZERO                 
003640                GO TO 1160-EXIT.                                  
003650            IF WS-DOT-POS < WS-AT-POS + 2 OR WS-DOT-POS >= 40     
003660                GO TO 1160-EXIT.                                  
003670            COMPUTE WS-SUB2 = WS-DOT-POS + 1.                     
003680            IF USR-EMAIL(WS-SUB2:1) NOT = SPACE                   
003690                MOVE "Y" TO WS-EMAIL-OK-SW.                       
003700        1160-EXIT.                                                
003710            EXIT.                                                 
003720        1161-SCAN-EMAIL-CHARS.                                    
003730            IF USR-EMAIL(WS-EMAIL-CHAR-SUB:1) = "@"               
003740               AND WS-AT-POS = ZERO                               
003750                MOVE WS-EMAIL-CHAR-SUB TO WS-AT-POS.              
003760            IF USR-EMAIL(WS-EMAIL-CHAR-SUB:1) = "."               
003770               AND WS-AT-POS > ZERO                               
003780                AND WS-DOT-POS = ZERO                             
003790                MOVE WS-EMAIL-CHAR-SUB TO WS-DOT-POS.             
003800        1170-EDIT-EMAIL-DUPLICATE.                                
003810            MOVE "N" TO WS-DUP-FOUND-SW.                          
003820            PERFORM 1171-SCAN-EARLIER-USERS                       
003830                VARYING WS-SUB1 FROM 1 BY 1                       
003840                UNTIL WS-SUB1 >= WS-USR-CNT OR WS-DUP-IS-FOUND.   
003850        1170-EXIT.                                                
003860            EXIT.                                                 
003870        1171-SCAN-EARLIER-USERS.                                  
003880            IF WS-USR-EMAIL(WS-SUB1) = USR-EMAIL                  
003890                MOVE "Y" TO WS-DUP-FOUND-SW.                      
003900        1200-LOAD-GROUP-MASTER.                                   
003910            PERFORM 1210-READ-GROUP-RECORD THRU 1210-EXIT.        
003920        1205-LOAD-GROUP-LOOP.                                     
003930            IF GROUPFILE-EOF                                      
003940                GO TO 1200-EXIT.                                  
003950            ADD 1 TO WS-GRP-CNT.                                  
003960            MOVE GRP-ID   TO WS-GRP-ID(WS-GRP-CNT).               
003970            MOVE GRP-NAME TO WS-GRP-NAME(WS-GRP-CNT).             
003980            MOVE ZERO TO WS-GRP-EXP-CNT(WS-GRP-CNT)               
003990                         WS-GRP-EXP-TOTAL(WS-GRP-CNT).            
004000            PERFORM 1210-READ-GROUP-RECORD THRU 1210-EXIT.        
004010            GO TO 1205-LOAD-GROUP-LOOP.                           
004020        1200-EXIT.                                                
004030            EXIT.                                                 
004040        1210-READ-GROUP-RECORD.                                   
004050            READ GROUPFILE                                        
004060                AT END                                            
004070                    MOVE "Y" TO WS-GROUPFILE-SW.                  
004080        1210-EXIT.                                                
004090            EXIT.                                                 
004100        1220-FIND-GROUP.                                          
004110            MOVE ZERO TO WS-FOUND-SUB.                            
004120            MOVE "N"  TO WS-SRCH-DONE-SW.                         
004130            MOVE 1    TO WS-LOW.                                  
004140            MOVE WS-GRP-CNT TO WS-HIGH.                           
004150            PERFORM 1221-FIND-GROUP-STEP                          
004160                UNTIL WS-LOW > WS-HIGH OR WS-SRCH-DONE-SW = "Y".  
004170        1220-EXIT.                                                
004180            EXIT.                                                 
004190        1221-FIND-GROUP-STEP.                                     
004200            COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.              
004210            IF WS-GRP-ID(WS-MID) NOT = WS-SEARCH-GROUP-ID         
004220                GO TO 1223-FIND-GROUP-NARROW.                     
004230            MOVE "Y" TO WS-SRCH-DONE-SW.                          
004240            MOVE WS-MID TO WS-FOUND-SUB.                          
004250            GO TO 1221-EXIT.                                      
004260        1223-FIND-GROUP-NARROW.                                   
004270            IF WS-GRP-ID(WS-MID) < WS-SEARCH-GROUP-ID             
004280                COMPUTE WS-LOW = WS-MID + 1                       
004290            ELSE                                                  
004300                COMPUTE WS-HIGH = WS-MID - 1.                     
004310        1221-EXIT.                                                
004320            EXIT.                                                 
004330        1300-LOAD-MEMBER-MASTER.                                  
004340            PERFORM 1310-READ-MEMBER-RECORD THRU 1310-EXIT.       
004350        1305-LOAD-MEMBER-LOOP.                                    
004360            IF MBRFILE-EOF                                        
004370                GO TO 1300-EXIT.                                  
004380            ADD 1 TO WS-MBR-CNT.                                  
004390            MOVE MBR-GROUP-ID TO WS-MBR-GROUP-ID(WS-MBR-CNT).     
004400            MOVE MBR-USER-ID  TO WS-MBR-USER-ID(WS-MBR-CNT).      
004410            PERFORM 1310-READ-MEMBER-RECORD THRU 1310-EXIT.       
004420            GO TO 1305-LOAD-MEMBER-LOOP.                          
004430        1300-EXIT.                                                
004440            EXIT.                                                 
004450        1310-READ-MEMBER-RECORD.                                  
004460            READ MBRFILE                                          
004470                AT END                                            
004480                    MOVE "Y" TO WS-MBRFILE-SW.                    
004490        1310-EXIT.                                                
004500            EXIT.                                                 
004510        1120-FIND-USER.                                           
004520            MOVE ZERO TO WS-FOUND-SUB.                            
004530            MOVE "N"  TO WS-SRCH-DONE-SW.                         
004540            MOVE 1    TO WS-LOW.                                  
004550            MOVE WS-USR-CNT TO WS-HIGH.                           
004560            PERFORM 1121-FIND-USER-STEP                           
004570                UNTIL WS-LOW > WS-HIGH OR WS-SRCH-DONE-SW = "Y".  
004580        1120-EXIT.                                                
004590            EXIT.                                                 
004600        1121-FIND-USER-STEP.                                      
004610            COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.              
004620            IF WS-USR-ID(WS-MID) NOT = WS-SEARCH-USER-ID          
004630                GO TO 1123-FIND-USER-NARROW.                      
004640            MOVE "Y" TO WS-SRCH-DONE-SW.                          
004650            IF WS-USR-IS-OK(WS-MID)                               
004660                MOVE WS-MID TO WS-FOUND-SUB.                      
004670            GO TO 1121-EXIT.                                      
004680        1123-FIND-USER-NARROW.                                    
004690            IF WS-USR-ID(WS-MID) < WS-SEARCH-USER-ID              
004700                COMPUTE WS-LOW = WS-MID + 1                       
004710            ELSE                                                  
004720                COMPUTE WS-HIGH = WS-MID - 1.                     
004730        1121-EXIT.                                                
004740            EXIT.                                                 
004750*-----------------------------------------------------------------
004760* 2000 SERIES - EDIT AND POST DAILY EXPENSES (E001-E005), SPLIT   
004770* EACH EXPENSE AND ACCUMULATE GROUP AND BALANCE TOTALS.           
004780*-----------------------------------------------------------------
004790        2000-POST-EXPENSES.                                       
004800            PERFORM 2050-READ-EXPENSE THRU 2050-EXIT.             
004810        2005-POST-EXPENSE-LOOP.                                   
004820            IF EXPFILE-EOF                                        
004830                GO TO 2080-POST-EXPENSE-SUMMARY.                  
004840            ADD 1 TO WS-EXP-READ-CNT.                             
004850            PERFORM 2100-VALIDATE-EXPENSE THRU 2100-EXIT.         
004860            IF WS-REJECT-CODE NOT = SPACE                         
004870                GO TO 2060-REJECT-EXPENSE.                        
004880            GO TO 2070-ACCEPT-EXPENSE.                            
004890        2060-REJECT-EXPENSE.                                      
004900            PERFORM 2600-WRITE-REJECTED-EXPENSE THRU 2600-EXIT.   
004910            ADD 1 TO WS-EXP-REJ-CNT.                              
004920            GO TO 2075-POST-EXPENSE-CONTINUE.                     
004930        2070-ACCEPT-EXPENSE.                                      
004940            IF EXP-SPLIT-CNT = ZERO                               
004950                GO TO 2072-DEFAULT-SPLIT.                         
004960            PERFORM 2210-COPY-SPLIT-LIST THRU 2210-EXIT.          
004970            GO TO 2074-POST-EXPENSE-FINISH.                       
004980        2072-DEFAULT-SPLIT.                                       
004990            PERFORM 2200-DEFAULT-SPLIT-LIST THRU 2200-EXIT.       
005000        2074-POST-EXPENSE-FINISH.                                 
005010            PERFORM 2300-COMPUTE-SHARE THRU 2300-EXIT.            
005020            PERFORM 2400-WRITE-POSTED-EXPENSE THRU 2400-EXIT.     
005030            PERFORM 2500-ACCUM-EXPENSE-TOTALS THRU 2500-EXIT.     
005040            ADD 1 TO WS-EXP-POST-CNT.                             
005050        2075-POST-EXPENSE-CONTINUE.                               
005060            PERFORM 2050-READ-EXPENSE THRU 2050-EXIT.             
005070            GO TO 2005-POST-EXPENSE-LOOP.                         
005080        2080-POST-EXPENSE-SUMMARY.                                
005090            DISPLAY "EXS0100 EXP READ     " WS-EXP-READ-CNT.      
005100            DISPLAY "EXS0101 EXP POSTED   " WS-EXP-POST-CNT.      
005110            DISPLAY "EXS0102 EXP REJECTED " WS-EXP-REJ-CNT.       
005120        2000-EXIT.                                                
005130            EXIT.                                                 
005140        2050-READ-EXPENSE.                                        
005150            READ EXPFILE                                          
005160                AT END                                            
005170                    MOVE "Y" TO WS-EXPFILE-SW.                    
005180        2050-EXIT.                                                
005190            EXIT.                                                 
005200*-----------------------------------------------------------------
005210* E001-E005 IN FIXED ORDER, FIRST FAILURE WINS.                   
005220*-----------------------------------------------------------------
005230        2100-VALIDATE-EXPENSE.                                    
005240            MOVE SPACE TO WS-REJECT-CODE.                         
005250            MOVE EXP-GROUP-ID TO WS-SEARCH-GROUP-ID.              
005260            PERFORM 1220-FIND-GROUP THRU 1220-EXIT.               
005270            IF WS-FOUND-SUB = ZERO                                
005280                MOVE "E001" TO WS-REJECT-CODE                     
005290                GO TO 2100-EXIT.                                  
005300            MOVE WS-FOUND-SUB TO WS-GRP-SUB.                      
005310            MOVE EXP-PAID-BY TO WS-SEARCH-USER-ID.                
005320            PERFORM 1120-FIND-USER THRU 1120-EXIT.                
005330            IF WS-FOUND-SUB = ZERO                                
005340                MOVE "E002" TO WS-REJECT-CODE                     
005350                GO TO 2100-EXIT.                                  
005360            MOVE WS-FOUND-SUB TO WS-PAYER-SUB.                    
005370            IF EXP-DESC = SPACE                                   
005380                MOVE "E003" TO WS-REJECT-CODE                     
005390                GO TO 2100-EXIT.                                  
005400            IF EXP-AMOUNT NOT > ZERO                              
005410                MOVE "E004" TO WS-REJECT-CODE                     
005420                GO TO 2100-EXIT.                                  
005430            IF EXP-SPLIT-CNT = ZERO                               
005440                GO TO 2100-EXIT.                                  
005450            PERFORM 2110-EDIT-SPLIT-LIST                          
005460                VARYING WS-SPLIT-SUB FROM 1 BY 1                  
005470                UNTIL WS-SPLIT-SUB > EXP-SPLIT-CNT                
005480                   OR WS-REJECT-CODE NOT = SPACE.                 
005490        2100-EXIT.                                                
005500            EXIT.                                                 
005510        2110-EDIT-SPLIT-LIST.                                     
005520            MOVE EXP-SPLIT-IDS(WS-SPLIT-SUB) TO WS-SEARCH-USER-ID.
005530            PERFORM 1120-FIND-USER THRU 1120-EXIT.                
005540            IF WS-FOUND-SUB = ZERO                                
005550                MOVE "E005" TO WS-REJECT-CODE.                    
005560        2200-DEFAULT-SPLIT-LIST.                                  
005570            MOVE ZERO TO WS-SPLIT-CNT.                            
005580            PERFORM 2205-SCAN-MEMBER-TABLE                        
005590                VARYING WS-SUB1 FROM 1 BY 1                       
005600                UNTIL WS-SUB1 > WS-MBR-CNT.                       
005610        2200-EXIT.                                                
005620            EXIT.                                                 
005630        2205-SCAN-MEMBER-TABLE.                                   
005640            IF WS-MBR-GROUP-ID(WS-SUB1) = EXP-GROUP-ID            
005650                ADD 1 TO WS-SPLIT-CNT                             
005660                MOVE WS-MBR-USER-ID(WS-SUB1)                      
005670                    TO WS-SPLIT-LIST(WS-SPLIT-CNT).               
005680        2210-COPY-SPLIT-LIST.                                     
005690            MOVE EXP-SPLIT-CNT TO WS-SPLIT-CNT.                   
005700            PERFORM 2215-COPY-ONE-SPLIT-ID                        
005710                VARYING WS-SUB1 FROM 1 BY 1                       
005720                UNTIL WS-SUB1 > WS-SPLIT-CNT.                     
005730        2210-EXIT.                                                
005740            EXIT.                                                 
005750        2215-COPY-ONE-SPLIT-ID.                                   
005760            MOVE EXP-SPLIT-IDS(WS-SUB1) TO WS-SPLIT-LIST(WS-SUB1).
005770*-----------------------------------------------------------------
005780* SHARE IS ROUNDED HALF-UP TO THE PENNY, NO REMAINDER SPREAD      
005790* ACROSS MEMBERS - SEE CR-0264 ABOVE.                             
005800*-----------------------------------------------------------------
005810        2300-COMPUTE-SHARE.                                       
005820            IF WS-SPLIT-CNT = ZERO                                
005830                MOVE ZERO TO WS-SHARE-AMT                         
005840                GO TO 2300-EXIT.                                  
005850            COMPUTE WS-SHARE-AMT ROUNDED =                        
005860                EXP-AMOUNT / WS-SPLIT-CNT.                        
005870        2300-EXIT.                                                
005880            EXIT.                                                 
005890        2400-WRITE-POSTED-EXPENSE.                                
005900            MOVE EXP-ID        TO PEX-ID.                         
005910            MOVE EXP-GROUP-ID  TO PEX-GROUP-ID.                   
005920            MOVE EXP-PAID-BY   TO PEX-PAID-BY.                    
005930            MOVE EXP-DESC      TO PEX-DESC.                       
005940            MOVE EXP-AMOUNT    TO PEX-AMOUNT.                     
005950            MOVE WS-SPLIT-CNT  TO PEX-SPLIT-CNT.                  
005960            PERFORM 2410-MOVE-SPLIT-TAB                           
005970                VARYING WS-SUB1 FROM 1 BY 1                       
005980                UNTIL WS-SUB1 > 20.                               
005990            MOVE EXP-DATE      TO PEX-DATE.                       
006000            MOVE WS-SHARE-AMT  TO PEX-SHARE.                      
006010            SET PEX-ST-POSTED  TO TRUE.                           
006020            MOVE SPACE         TO PEX-ERR-CODE.                   
006030            WRITE POSTED-EXPENSE-RECORD.                          
006040        2400-EXIT.                                                
006050            EXIT.                                                 
006060        2410-MOVE-SPLIT-TAB.                                      
006070            IF WS-SUB1 > WS-SPLIT-CNT                             
006080                MOVE ZERO TO PEX-SPLIT-IDS(WS-SUB1)               
006090            ELSE                                                  
006100                MOVE WS-SPLIT-LIST(WS-SUB1)                       
006110                    TO PEX-SPLIT-IDS(WS-SUB1).                    
006120        2500-ACCUM-EXPENSE-TOTALS.                                
006130            ADD 1 TO WS-GRP-EXP-CNT(WS-GRP-SUB).                  
006140            ADD EXP-AMOUNT TO WS-GRP-EXP-TOTAL(WS-GRP-SUB).       
006150            MOVE EXP-GROUP-ID TO WS-SEARCH-GROUP-ID.              
006160            MOVE EXP-PAID-BY  TO WS-SEARCH-USER-ID.               
006170            PERFORM 4100-FIND-OR-ADD-BAL-ENTRY THRU 4100-EXIT.    
006180            ADD EXP-AMOUNT TO WS-BAL-PAID(WS-FOUND-SUB).          
006190            PERFORM 2510-ACCUM-SPLIT-SHARES                       
006200                VARYING WS-SUB1 FROM 1 BY 1                       
006210                UNTIL WS-SUB1 > WS-SPLIT-CNT.                     
006220        2500-EXIT.                                                
006230            EXIT.                                                 
006240        2510-ACCUM-SPLIT-SHARES.                                  
006250            MOVE EXP-GROUP-ID TO WS-SEARCH-GROUP-ID.              
006260            MOVE WS-SPLIT-LIST(WS-SUB1) TO WS-SEARCH-USER-ID.     
006270            PERFORM 4100-FIND-OR-ADD-BAL-ENTRY THRU 4100-EXIT.    
006280            ADD WS-SHARE-AMT TO WS-BAL-SHARE(WS-FOUND-SUB).       
006290        2600-WRITE-REJECTED-EXPENSE.                              
006300            MOVE EXP-ID        TO PEX-ID.                         
006310            MOVE EXP-GROUP-ID  TO PEX-GROUP-ID.                   
006320            MOVE EXP-PAID-BY   TO PEX-PAID-BY.                    
006330            MOVE EXP-DESC      TO PEX-DESC.                       
006340            MOVE EXP-AMOUNT    TO PEX-AMOUNT.                     
006350            MOVE EXP-SPLIT-CNT TO PEX-SPLIT-CNT.                  
006360            PERFORM 2610-MOVE-RAW-SPLIT-TAB                       
006370                VARYING WS-SUB1 FROM 1 BY 1                       
006380                UNTIL WS-SUB1 > 20.                               
006390            MOVE EXP-DATE      TO PEX-DATE.                       
006400            MOVE ZERO          TO PEX-SHARE.                      
006410            SET PEX-ST-REJECTED TO TRUE.                          
006420            MOVE WS-REJECT-CODE TO PEX-ERR-CODE.                  
006430            WRITE POSTED-EXPENSE-RECORD.                          
006440        2600-EXIT.                                                
006450            EXIT.                                                 
006460        2610-MOVE-RAW-SPLIT-TAB.                                  
006470            MOVE EXP-SPLIT-IDS(WS-SUB1) TO PEX-SPLIT-IDS(WS-SUB1).
006480*-----------------------------------------------------------------
006490* 3000 SERIES - EDIT AND POST SETTLEMENTS (S001-S005).  THERE IS  
006500* NO SETTLEMENT LEDGER OUTPUT - REJECTS ARE LOGGED TO THE CONSOLE.
006510*-----------------------------------------------------------------
006520        3000-POST-SETTLEMENTS.                                    
006530            PERFORM 3050-READ-SETTLEMENT THRU 3050-EXIT.          
006540        3005-POST-SETTLEMENT-LOOP.                                
006550            IF SETFILE-EOF                                        
006560                GO TO 3080-POST-SETTLEMENT-SUMMARY.               
006570            ADD 1 TO WS-SET-READ-CNT.                             
006580            PERFORM 3100-VALIDATE-SETTLEMENT THRU 3100-EXIT.      
006590            IF WS-REJECT-CODE NOT = SPACE                         
006600                GO TO 3060-REJECT-SETTLEMENT.                     
006610            PERFORM 3200-ACCUM-SETTLEMENT-TOTALS THRU 3200-EXIT.  
006620            ADD 1 TO WS-SET-POST-CNT.                             
006630            GO TO 3075-POST-SETTLEMENT-CONTINUE.                  
006640        3060-REJECT-SETTLEMENT.                                   
006650            ADD 1 TO WS-SET-REJ-CNT.                              
006660            DISPLAY "EXS-TIP20 SETTLEMENT REJECTED ID=" SET-ID    
006670                " CODE=" WS-REJECT-CODE.                          
006680        3075-POST-SETTLEMENT-CONTINUE.                            
006690            PERFORM 3050-READ-SETTLEMENT THRU 3050-EXIT.          
006700            GO TO 3005-POST-SETTLEMENT-LOOP.                      
006710        3080-POST-SETTLEMENT-SUMMARY.                             
006720            DISPLAY "EXS0103 SET READ     " WS-SET-READ-CNT.      
006730            DISPLAY "EXS0104 SET POSTED   " WS-SET-POST-CNT.      
006740            DISPLAY "EXS0105 SET REJECTED " WS-SET-REJ-CNT.       
006750            PERFORM 3090-DISPLAY-ONE-SETPR                        
006760                VARYING WS-SUB1 FROM 1 BY 1                       
006770                UNTIL WS-SUB1 > WS-SETPR-CNT.                     
006780        3000-EXIT.                                                
006790            EXIT.                                                 
006800        3090-DISPLAY-ONE-SETPR.                                   
006810            DISPLAY "EXS0106 SETPR GRP="                          
006820                WS-SETPR-GROUP-ID(WS-SUB1)                        
006830                " FROM=" WS-SETPR-FROM-USER(WS-SUB1)              
006840                " TO="   WS-SETPR-TO-USER(WS-SUB1)                
006850                " TOTAL=" WS-SETPR-TOTAL(WS-SUB1).                
006860        3050-READ-SETTLEMENT.                                     
006870            READ SETFILE                                          
006880                AT END                                            
006890                    MOVE "Y" TO WS-SETFILE-SW.                    
006900        3050-EXIT.                                                
006910            EXIT.                                                 
006920        3100-VALIDATE-SETTLEMENT.                                 
006930            MOVE SPACE TO WS-REJECT-CODE.                         
006940            IF SET-AMOUNT NOT > ZERO                              
006950                MOVE "S001" TO WS-REJECT-CODE                     
006960                GO TO 3100-EXIT.                                  
006970            IF SET-FROM-USER = SET-TO-USER                        
006980                MOVE "S002" TO WS-REJECT-CODE                     
006990                GO TO 3100-EXIT.                                  
007000            MOVE SET-GROUP-ID TO WS-SEARCH-GROUP-ID.              
007010            PERFORM 1220-FIND-GROUP THRU 1220-EXIT.               
007020            IF WS-FOUND-SUB = ZERO                                
007030                MOVE "S003" TO WS-REJECT-CODE                     
007040                GO TO 3100-EXIT.                                  
007050            MOVE WS-FOUND-SUB TO WS-GRP-SUB.                      
007060            MOVE SET-FROM-USER TO WS-SEARCH-USER-ID.              
007070            PERFORM 1120-FIND-USER THRU 1120-EXIT.                
007080            IF WS-FOUND-SUB = ZERO                                
007090                MOVE "S004" TO WS-REJECT-CODE                     
007100                GO TO 3100-EXIT.                                  
007110            MOVE WS-FOUND-SUB TO WS-FROM-SUB.                     
007120            MOVE SET-TO-USER TO WS-SEARCH-USER-ID.                
007130            PERFORM 1120-FIND-USER THRU 1120-EXIT.                
007140            IF WS-FOUND-SUB = ZERO                                
007150                MOVE "S005" TO WS-REJECT-CODE                     
007160                GO TO 3100-EXIT.                                  
007170            MOVE WS-FOUND-SUB TO WS-TO-SUB.                       
007180        3100-EXIT.                                                
007190            EXIT.                                                 
007200        3200-ACCUM-SETTLEMENT-TOTALS.                             
007210            MOVE SET-GROUP-ID  TO WS-SEARCH-GROUP-ID.             
007220            MOVE SET-FROM-USER TO WS-SEARCH-USER-ID.              
007230            PERFORM 4100-FIND-OR-ADD-BAL-ENTRY THRU 4100-EXIT.    
007240            ADD SET-AMOUNT TO WS-BAL-OUT(WS-FOUND-SUB).           
007250            MOVE SET-GROUP-ID TO WS-SEARCH-GROUP-ID.              
007260            MOVE SET-TO-USER  TO WS-SEARCH-USER-ID.               
007270            PERFORM 4100-FIND-OR-ADD-BAL-ENTRY THRU 4100-EXIT.    
007280            ADD SET-AMOUNT TO WS-BAL-IN(WS-FOUND-SUB).            
007290            MOVE SET-GROUP-ID  TO WS-SEARCH-GROUP-ID.             
007300            MOVE SET-FROM-USER TO WS-SEARCH-FROM-USER.            
007310            MOVE SET-TO-USER   TO WS-SEARCH-TO-USER.              
007320            PERFORM 3300-FIND-OR-ADD-SETPR-ENTRY THRU 3300-EXIT.  
007330            ADD SET-AMOUNT TO WS-SETPR-TOTAL(WS-FOUND-SUB).       
007340        3200-EXIT.                                                
007350            EXIT.                                                 
007360*-----------------------------------------------------------------
007370* SHARED LOOKASIDE - FINDS A (GROUP,FROM,TO) ENTRY IN THE WORKING 
007380* SETTLEMENT PAIR TABLE, ADDING A ZERO ENTRY WHEN NONE EXISTS YET.
007390*-----------------------------------------------------------------
007400        3300-FIND-OR-ADD-SETPR-ENTRY.                             
007410            MOVE ZERO TO WS-FOUND-SUB.                            
007420            PERFORM 3310-SCAN-SETPR-TABLE                         
007430                VARYING WS-SUB2 FROM 1 BY 1                       
007440                UNTIL WS-SUB2 > WS-SETPR-CNT                      
007450                OR WS-FOUND-SUB NOT = ZERO.                       
007460            IF WS-FOUND-SUB = ZERO                                
007470                PERFORM 3320-ADD-SETPR-ENTRY THRU 3320-EXIT.      
007480        3300-EXIT.                                                
007490            EXIT.                                                 
007500        3310-SCAN-SETPR-TABLE.                                    
007510            IF WS-SETPR-GROUP-ID(WS-SUB2) = WS-SEARCH-GROUP-ID    
007520               AND WS-SETPR-FROM-USER(WS-SUB2) =                  
007530                   WS-SEARCH-FROM-USER                            
007540               AND WS-SETPR-TO-USER(WS-SUB2) = WS-SEARCH-TO-USER  
007550                MOVE WS-SUB2 TO WS-FOUND-SUB.                     
007560        3320-ADD-SETPR-ENTRY.                                     
007570            ADD 1 TO WS-SETPR-CNT.                                
007580            MOVE WS-SEARCH-GROUP-ID                               
007590                TO WS-SETPR-GROUP-ID(WS-SETPR-CNT).               
007600            MOVE WS-SEARCH-FROM-USER                              
007610                TO WS-SETPR-FROM-USER(WS-SETPR-CNT).              
007620            MOVE WS-SEARCH-TO-USER                                
007630                TO WS-SETPR-TO-USER(WS-SETPR-CNT).                
007640            MOVE ZERO TO WS-SETPR-TOTAL(WS-SETPR-CNT).            
007650            MOVE WS-SETPR-CNT TO WS-FOUND-SUB.                    
007660        3320-EXIT.                                                
007670            EXIT.                                                 
007680*-----------------------------------------------------------------
007690* 4000 SERIES - SORT THE WORKING TABLE INTO (GROUP,USER) ORDER,   
007700* THEN WRITE ONE BALANCE RECORD PER ENTRY.  NET IS PAID MINUS     
007710* SHARE PLUS SETTLED-OUT MINUS SETTLED-IN.                        
007720*-----------------------------------------------------------------
007730        4000-BUILD-BALANCE-FILE.                                  
007740            PERFORM 4050-SORT-BALANCE-TABLE THRU 4050-EXIT.       
007750            PERFORM 4010-WRITE-ONE-BALANCE                        
007760                VARYING WS-SUB1 FROM 1 BY 1                       
007770                UNTIL WS-SUB1 > WS-BAL-CNT.                       
007780        4000-EXIT.                                                
007790            EXIT.                                                 
007800*-----------------------------------------------------------------
007810* BUBBLE SORT - NO SORT VERB AVAILABLE ON A WORKING-STORAGE TABLE.
007820* RUNS PASSES UNTIL A PASS MAKES NO SWAP.  TABLE IS SMALL ENOUGH  
007830* FOR THIS TO COST NOTHING NOTICEABLE AGAINST THE POSTING RUNS.   
007840*-----------------------------------------------------------------
007850        4050-SORT-BALANCE-TABLE.                                  
007860            IF WS-BAL-CNT < 2                                     
007870                GO TO 4050-EXIT.                                  
007880            MOVE "Y" TO WS-SORT-SWAPPED-SW.                       
007890            PERFORM 4060-BUBBLE-PASS THRU 4060-EXIT               
007900                UNTIL NOT WS-SORT-DID-SWAP.                       
007910        4050-EXIT.                                                
007920            EXIT.                                                 
007930        4060-BUBBLE-PASS.                                         
007940            MOVE "N" TO WS-SORT-SWAPPED-SW.                       
007950            PERFORM 4070-BUBBLE-COMPARE THRU 4070-EXIT            
007960                VARYING WS-SUB1 FROM 1 BY 1                       
007970                UNTIL WS-SUB1 > WS-BAL-CNT - 1.                   
007980        4060-EXIT.                                                
007990            EXIT.                                                 
008000        4070-BUBBLE-COMPARE.                                      
008010            COMPUTE WS-SUB2 = WS-SUB1 + 1.                        
008020            IF WS-BAL-GROUP-ID(WS-SUB1) > WS-BAL-GROUP-ID(WS-SUB2)
008030                GO TO 4080-SWAP-ENTRIES.                          
008040            IF WS-BAL-GROUP-ID(WS-SUB1) = WS-BAL-GROUP-ID(WS-SUB2)
008050               AND WS-BAL-USER-ID(WS-SUB1) >                      
008060                   WS-BAL-USER-ID(WS-SUB2)                        
008070                GO TO 4080-SWAP-ENTRIES.                          
008080            GO TO 4070-EXIT.                                      
008090        4080-SWAP-ENTRIES.                                        
008100            MOVE WS-BAL-GROUP-ID(WS-SUB1)  TO WS-SWAP-GROUP-ID.   
008110            MOVE WS-BAL-USER-ID(WS-SUB1)   TO WS-SWAP-USER-ID.    
008120            MOVE WS-BAL-PAID(WS-SUB1)      TO WS-SWAP-PAID.       
008130            MOVE WS-BAL-SHARE(WS-SUB1)     TO WS-SWAP-SHARE.      
008140            MOVE WS-BAL-OUT(WS-SUB1)       TO WS-SWAP-OUT.        
008150            MOVE WS-BAL-IN(WS-SUB1)        TO WS-SWAP-IN.         
008160            MOVE WS-BAL-GROUP-ID(WS-SUB2)                         
008170                TO WS-BAL-GROUP-ID(WS-SUB1).                      
008180            MOVE WS-BAL-USER-ID(WS-SUB2)                          
008190                TO WS-BAL-USER-ID(WS-SUB1).                       
008200            MOVE WS-BAL-PAID(WS-SUB2)                             
008210                TO WS-BAL-PAID(WS-SUB1).                          
008220            MOVE WS-BAL-SHARE(WS-SUB2)                            
008230                TO WS-BAL-SHARE(WS-SUB1).                         
008240            MOVE WS-BAL-OUT(WS-SUB2)       TO WS-BAL-OUT(WS-SUB1).
008250            MOVE WS-BAL-IN(WS-SUB2)        TO WS-BAL-IN(WS-SUB1). 
008260            MOVE WS-SWAP-GROUP-ID  TO WS-BAL-GROUP-ID(WS-SUB2).   
008270            MOVE WS-SWAP-USER-ID   TO WS-BAL-USER-ID(WS-SUB2).    
008280            MOVE WS-SWAP-PAID      TO WS-BAL-PAID(WS-SUB2).       
008290            MOVE WS-SWAP-SHARE     TO WS-BAL-SHARE(WS-SUB2).      
008300            MOVE WS-SWAP-OUT       TO WS-BAL-OUT(WS-SUB2).        
008310            MOVE WS-SWAP-IN        TO WS-BAL-IN(WS-SUB2).         
008320            MOVE "Y" TO WS-SORT-SWAPPED-SW.                       
008330        4070-EXIT.                                                
008340            EXIT.                                                 
008350        4010-WRITE-ONE-BALANCE.                                   
008360            MOVE WS-BAL-GROUP-ID(WS-SUB1) TO BAL-GROUP-ID.        
008370            MOVE WS-BAL-USER-ID(WS-SUB1)  TO BAL-USER-ID.         
008380            MOVE WS-BAL-PAID(WS-SUB1)     TO BAL-TOTAL-PAID.      
008390            MOVE WS-BAL-SHARE(WS-SUB1)    TO BAL-TOTAL-SHARE.     
008400            MOVE WS-BAL-OUT(WS-SUB1)      TO BAL-SETTLED-OUT.     
008410            MOVE WS-BAL-IN(WS-SUB1)       TO BAL-SETTLED-IN.      
008420            COMPUTE BAL-NET =                                     
008430                WS-BAL-PAID(WS-SUB1) - WS-BAL-SHARE(WS-SUB1)      
008440                + WS-BAL-OUT(WS-SUB1) - WS-BAL-IN(WS-SUB1).       
008450            WRITE BALANCE-RECORD.                                 
008460*-----------------------------------------------------------------
008470* SHARED LOOKASIDE - FINDS A (GROUP,USER) ENTRY IN THE WORKING    
008480* BALANCE TABLE, ADDING A ZERO ENTRY WHEN NONE EXISTS YET.        
008490*-----------------------------------------------------------------
008500        4100-FIND-OR-ADD-BAL-ENTRY.                               
008510            MOVE ZERO TO WS-FOUND-SUB.                            
008520            PERFORM 4110-SCAN-BAL-TABLE                           
008530                VARYING WS-SUB2 FROM 1 BY 1                       
008540                UNTIL WS-SUB2 > WS-BAL-CNT                        
008550                OR WS-FOUND-SUB NOT = ZERO.                       
008560            IF WS-FOUND-SUB = ZERO                                
008570                PERFORM 4120-ADD-BAL-ENTRY THRU 4120-EXIT.        
008580        4100-EXIT.                                                
008590            EXIT.                                                 
008600        4110-SCAN-BAL-TABLE.                                      
008610            IF WS-BAL-GROUP-ID(WS-SUB2) = WS-SEARCH-GROUP-ID      
008620               AND WS-BAL-USER-ID(WS-SUB2) = WS-SEARCH-USER-ID    
008630                MOVE WS-SUB2 TO WS-FOUND-SUB.                     
008640        4120-ADD-BAL-ENTRY.                                       
008650            ADD 1 TO WS-BAL-CNT.                                  
008660            MOVE WS-SEARCH-GROUP-ID                               
008670                TO WS-BAL-GROUP-ID(WS-BAL-CNT).                   
008680            MOVE WS-SEARCH-USER-ID                                
008690                TO WS-BAL-USER-ID(WS-BAL-CNT).                    
008700            MOVE ZERO TO WS-BAL-PAID(WS-BAL-CNT)                  
008710                         WS-BAL-SHARE(WS-BAL-CNT)                 
008720                         WS-BAL-OUT(WS-BAL-CNT)                   
008730                         WS-BAL-IN(WS-BAL-CNT).                   
008740            MOVE WS-BAL-CNT TO WS-FOUND-SUB.                      
008750        4120-EXIT.                                                
008760            EXIT.                                                 
008770        9000-TERMINATE.                                           
008780            CLOSE USERFILE GROUPFILE MBRFILE EXPFILE SETFILE      
008790                  POSTFILE BALFILE.                               
008800        9000-EXIT.                                                
008810            EXIT.                                                 
