000010*=================================================================
000020* GIP.TIP21  --  SETTLR GROUP INVITATION ACCEPT/REJECT PROCESSOR  
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    GROUP-INVITATION-PROCESSOR.                
000060        AUTHOR.        L M PARKS.                                 
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  09/10/1991.                                
000090        DATE-COMPILED. 09/10/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 09/10/91  LMP  ORIG     INITIAL RELEASE - INVITATION ACCEPT/    
000150* 09/10/91  LMP  ORIG     REJECT PASS.  REWRITES INVFILE, COPIES  
000160* 09/10/91  LMP  ORIG     MBRFILE AND APPENDS ACCEPTS TO THE COPY.
000170* 02/18/93  LMP  CR-0261  ADDED I002 DUPLICATE-MEMBER GUARD ON AN 
000180* 02/18/93  LMP  CR-0261  ACCEPT ACTION.                          
000190* 06/30/94  LMP  CR-0288  ADDED I003 DUPLICATE-PENDING-INVITE EDIT
000200* 06/30/94  LMP  CR-0288  FOR NEW PENDING RECORDS, NO ACTION YET. 
000210* 09/22/98  LMP  Y2K-010  CHANGED RESPONSE-DATE STAMP TO ACCEPT   
000220* 09/22/98  LMP  Y2K-010  FROM DATE YYYYMMDD - NO 2-DIGIT YEAR    
000230* 09/22/98  LMP  Y2K-010  WINDOWING REMAINS IN THIS PROGRAM.      
000240* 04/11/01  BHS  CR-0386  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000250* 06/30/03  BHS  CR-0403  RAISED INVITE/MEMBER TABLE MAX - GROWTH.
000260*-----------------------------------------------------------------
000270        ENVIRONMENT DIVISION.                                     
000280        CONFIGURATION SECTION.                                    
000290        SOURCE-COMPUTER.   IBM-4381.                              
000300        OBJECT-COMPUTER.   IBM-4381.                              
000310        SPECIAL-NAMES.                                            
000320            C01 IS TOP-OF-FORM.                                   
000330        INPUT-OUTPUT SECTION.                                     
000340        FILE-CONTROL.                                             
000350            SELECT INVFILE ASSIGN TO "INVFILE"                    
000360                ORGANIZATION IS LINE SEQUENTIAL.                  
000370            SELECT MBRFILE ASSIGN TO "MBRFILE"                    
000380                ORGANIZATION IS LINE SEQUENTIAL.                  
000390            SELECT INVOUT ASSIGN TO "INVOUT"                      
000400                ORGANIZATION IS LINE SEQUENTIAL.                  
000410            SELECT MBROUT ASSIGN TO "MBROUT"                      
000420                ORGANIZATION IS LINE SEQUENTIAL.                  
000430        DATA DIVISION.                                            
000440        FILE SECTION.                                             
000450*-----------------------------------------------------------------
000460* INPUT FILES - LAYOUTS MATCH THE TIPNN RECORD LAYOUT COPYBOOKS IN
000470* THIS LIBRARY FIELD FOR FIELD.                                   
000480*-----------------------------------------------------------------
000490        FD  INVFILE.                                              
000500        01  INVITATION-RECORD.                                    
000510            05  INV-ID                PIC 9(8).                   
000520            05  INV-GROUP-ID          PIC 9(6).                   
000530            05  INV-INVITER-ID        PIC 9(6).                   
000540            05  INV-INVITEE-ID        PIC 9(6).                   
000550            05  INV-STATUS            PIC X(1).                   
000560                88  INV-ST-PENDING        VALUE "P".              
000570                88  INV-ST-ACCEPTED       VALUE "A".              
000580                88  INV-ST-REJECTED       VALUE "R".              
000590            05  INV-ACTION            PIC X(1).                   
000600                88  INV-ACT-ACCEPT        VALUE "A".              
000610                88  INV-ACT-REJECT        VALUE "R".              
000620            05  INV-CREATED           PIC 9(8).                   
000630            05  INV-RESPONDED         PIC 9(8).                   
000640            05  FILLER                PIC X(08).                  
000650        FD  MBRFILE.                                              
000660        01  MEMBER-RECORD.                                        
000670            05  MBR-GROUP-ID          PIC 9(6).                   
000680            05  MBR-USER-ID           PIC 9(6).                   
000690            05  FILLER                PIC X(01).                  
000700*-----------------------------------------------------------------
000710* OUTPUT FILES - SAME LAYOUTS, DIFFERENT PREFIX SINCE BOTH THE    
000720* INPUT AND OUTPUT COPY OF A RECORD ARE OPEN AT ONCE IN THIS RUN. 
000730*-----------------------------------------------------------------
000740        FD  INVOUT.                                               
000750        01  INVITATION-RECORD-OUT.                                
000760            05  IOT-DETAIL-AREA.                                  
000770                10  IOT-ID                PIC 9(8).               
000780                10  IOT-GROUP-ID          PIC 9(6).               
000790                10  IOT-INVITER-ID        PIC 9(6).               
000800                10  IOT-INVITEE-ID        PIC 9(6).               
000810                10  IOT-STATUS            PIC X(1).               
000820                10  IOT-ACTION            PIC X(1).               
000830                10  IOT-CREATED           PIC 9(8).               
000840                10  IOT-RESPONDED         PIC 9(8).               
000850                10  FILLER                PIC X(08).              
000860            05  IOT-STATUS-CHARS REDEFINES IOT-DETAIL-AREA.       
000870                10  FILLER                PIC X(26).              
000880                10  IOT-STATUS-CHAR       PIC X(1).               
000890                10  IOT-ACTION-CHAR       PIC X(1).               
000900                10  FILLER                PIC X(24).              
000910        FD  MBROUT.                                               
000920        01  MEMBER-RECORD-OUT.                                    
000930            05  MBO-GROUP-ID          PIC 9(6).                   
000940            05  MBO-USER-ID           PIC 9(6).                   
000950            05  FILLER                PIC X(01).                  
000960        WORKING-STORAGE SECTION.                                  
000970*-----------------------------------------------------------------
000980* END-OF-FILE SWITCHES FOR THE TWO LOAD PASSES - STANDALONE       
000990* 77-LEVEL ITEMS, NOT GROUPED.                                    
001000*-----------------------------------------------------------------
001010        77  WS-INVFILE-SW         PIC X     VALUE "N".            
001020                88  INVFILE-EOF               VALUE "Y".          
001030        77  WS-MBRFILE-SW         PIC X     VALUE "N".            
001040                88  MBRFILE-EOF               VALUE "Y".          
001050        77  WS-RUN-DATE           PIC 9(8).                       
001060*-----------------------------------------------------------------
001070* WORKING MEMBERSHIP TABLE - SEEDED FROM MBRFILE, GROWN AS ACCEPTS
001080* ARE APPLIED SO A LATER INVITATION SEES AN EARLIER ONE'S ACCEPT. 
001090*-----------------------------------------------------------------
001100        01  WS-MBR-TAB-CTL.                                       
001110            05  WS-MBR-MAX            PIC S9(5) COMP VALUE +15000.
001120            05  WS-MBR-CNT            PIC S9(5) COMP VALUE ZERO.  
001130        01  WS-MBR-TABLE.                                         
001140            05  WS-MBR-ENTRY OCCURS 15000 TIMES.                  
001150                10  WS-MBR-GROUP-ID       PIC 9(6).               
001160                10  WS-MBR-USER-ID        PIC 9(6).               
001170        01  WS-MBR-TABLE-CHARS REDEFINES WS-MBR-TABLE.            
001180            05  WS-MBR-CHAR          PIC X OCCURS 180000 TIMES.   
001190*-----------------------------------------------------------------
001200* WORKING INVITATION TABLE - THE WHOLE INVFILE IS LOADED FIRST SO 
001210* THE I003 DUPLICATE-PENDING EDIT CAN SEE EVERY OTHER RECORD, NOT 
001220* JUST THE ONES READ SO FAR.                                      
001230*-----------------------------------------------------------------
001240        01  WS-INV-TAB-CTL.                                       
001250            05  WS-INV-MAX            PIC S9(5) COMP VALUE +20000.
001260            05  WS-INV-CNT            PIC S9(5) COMP VALUE ZERO.  
001270        01  WS-INV-TABLE.                                         
001280            05  WS-INV-ENTRY OCCURS 20000 TIMES.                  
001290                10  WS-INV-ID             PIC 9(8).               
001300                10  WS-INV-GROUP-ID       PIC 9(6).               
001310                10  WS-INV-INVITER-ID     PIC 9(6).               
001320                10  WS-INV-INVITEE-ID     PIC 9(6).               
001330                10  WS-INV-STATUS         PIC X(1).               
001340                10  WS-INV-ACTION         PIC X(1).               
001350                10  WS-INV-CREATED        PIC 9(8).               
001360                10  WS-INV-RESPONDED      PIC 9(8).               
001370        01  WS-INV-TABLE-CHARS REDEFINES WS-INV-TABLE.            
001380            05  WS-INV-RAW-ENTRY OCCURS 20000 TIMES  PIC X(44).   
001390*-----------------------------------------------------------------
001400* SUBSCRIPTS AND RUN COUNTERS - ALL BINARY.                       
001410*-----------------------------------------------------------------
001420        01  WS-WORK-COUNTERS.                                     
001430            05  WS-SUB1               PIC S9(5) COMP.             
001440            05  WS-SUB2               PIC S9(5) COMP.             
001450            05  WS-INV-ACC-CNT        PIC S9(7) COMP VALUE ZERO.  
001460            05  WS-INV-REJ-CNT        PIC S9(7) COMP VALUE ZERO.  
001470            05  WS-INV-ERR-CNT        PIC S9(7) COMP VALUE ZERO.  
001480            05  WS-INV-UNCH-CNT       PIC S9(7) COMP VALUE ZERO.  
001490*-----------------------------------------------------------------
001500* EDIT WORK FIELDS FOR THE I001-I003 STATE MACHINE.               
001510*-----------------------------------------------------------------
001520        01  WS-EDIT-AREA.                                         
001530            05  WS-INV-ERR            PIC X(4)  VALUE SPACE.      
001540            05  WS-CHK-GROUP-ID       PIC 9(6).                   
001550            05  WS-CHK-USER-ID        PIC 9(6).                   
001560            05  WS-DUP-FOUND-SW       PIC X     VALUE "N".        
001570                88  WS-DUP-IS-FOUND       VALUE "Y".              
001580            05  WS-MBR-FOUND-SW       PIC X     VALUE "N".        
001590                88  WS-MBR-IS-FOUND       VALUE "Y".              
001600        PROCEDURE DIVISION.                                       
001610*-----------------------------------------------------------------
001620* 0000-MAIN-LINE LOADS BOTH MASTERS, RUNS THE STATE MACHINE OVER  
001630* EVERY INVITATION, THEN REWRITES BOTH OUTPUT FILES.              
001640*-----------------------------------------------------------------
001650        0000-MAIN-LINE.                                           
001660            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
001670            PERFORM 2000-PROCESS-INVITATIONS THRU 2000-EXIT.      
001680            PERFORM 3000-WRITE-INVITATIONS THRU 3000-EXIT.        
001690            PERFORM 9000-TERMINATE THRU 9000-EXIT.                
001700            STOP RUN.                                             
001710        1000-INITIALIZE.                                          
001720            OPEN INPUT  INVFILE MBRFILE.                          
001730            OPEN OUTPUT INVOUT MBROUT.                            
001740            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                
001750            PERFORM 1100-LOAD-MEMBERSHIP THRU 1100-EXIT.          
001760            PERFORM 1200-LOAD-INVITATIONS THRU 1200-EXIT.         
001770        1000-EXIT.                                                
001780            EXIT.                                                 
001790*-----------------------------------------------------------------
001800* LOAD MBRFILE INTO THE WORKING TABLE AND COPY EVERY RECORD       
001810* THROUGH TO MBROUT IMMEDIATELY, SO INPUT ORDER IS PRESERVED      
001820* AHEAD OF ANY ACCEPTED INVITEES APPENDED LATER.                  
001830*-----------------------------------------------------------------
001840        1100-LOAD-MEMBERSHIP.                                     
001850            PERFORM 1110-READ-MEMBER-RECORD THRU 1110-EXIT.       
001860        1105-LOAD-MEMBER-LOOP.                                    
001870            IF MBRFILE-EOF                                        
001880                GO TO 1100-EXIT.                                  
001890            ADD 1 TO WS-MBR-CNT.                                  
001900            MOVE MBR-GROUP-ID TO WS-MBR-GROUP-ID(WS-MBR-CNT).     
001910            MOVE MBR-USER-ID  TO WS-MBR-USER-ID(WS-MBR-CNT).      
001920            MOVE MBR-GROUP-ID TO MBO-GROUP-ID.                    
001930            MOVE MBR-USER-ID  TO MBO-USER-ID.                     
001940            MOVE SPACE        TO FILLER IN MEMBER-RECORD-OUT.     
001950            WRITE MEMBER-RECORD-OUT.                              
001960            PERFORM 1110-READ-MEMBER-RECORD THRU 1110-EXIT.       
001970            GO TO 1105-LOAD-MEMBER-LOOP.                          
001980        1100-EXIT.                                                
001990            EXIT.                                                 
002000        1110-READ-MEMBER-RECORD.                                  
002010            READ MBRFILE                                          
002020                AT END                                            
002030                    MOVE "Y" TO WS-MBRFILE-SW.                    
002040        1110-EXIT.                                                
002050            EXIT.                                                 
002060        1200-LOAD-INVITATIONS.                                    
002070            PERFORM 1210-READ-INVITATION THRU 1210-EXIT.          
002080        1205-LOAD-INVITATION-LOOP.                                
002090            IF INVFILE-EOF                                        
002100                GO TO 1200-EXIT.                                  
002110            ADD 1 TO WS-INV-CNT.                                  
002120            MOVE INV-ID           TO WS-INV-ID(WS-INV-CNT).       
002130            MOVE INV-GROUP-ID     TO WS-INV-GROUP-ID(WS-INV-CNT). 
002140            MOVE INV-INVITER-ID                                   
002150                TO WS-INV-INVITER-ID(WS-INV-CNT).                 
002160            MOVE INV-INVITEE-ID                                   
002170                TO WS-INV-INVITEE-ID(WS-INV-CNT).                 
002180            MOVE INV-STATUS       TO WS-INV-STATUS(WS-INV-CNT).   
002190            MOVE INV-ACTION       TO WS-INV-ACTION(WS-INV-CNT).   
002200            MOVE INV-CREATED      TO WS-INV-CREATED(WS-INV-CNT).  
002210            MOVE INV-RESPONDED    TO WS-INV-RESPONDED(WS-INV-CNT).
002220            PERFORM 1210-READ-INVITATION THRU 1210-EXIT.          
002230            GO TO 1205-LOAD-INVITATION-LOOP.                      
002240        1200-EXIT.                                                
002250            EXIT.                                                 
002260        1210-READ-INVITATION.                                     
002270            READ INVFILE                                          
002280                AT END                                            
002290                    MOVE "Y" TO WS-INVFILE-SW.                    
002300        1210-EXIT.                                                
002310            EXIT.                                                 
002320*-----------------------------------------------------------------
002330* 2000-PROCESS-INVITATIONS APPLIES THE I001-I003 STATE MACHINE TO 
002340* EVERY TABLE ENTRY IN ORIGINAL INVFILE ORDER.                    
002350*-----------------------------------------------------------------
002360        2000-PROCESS-INVITATIONS.                                 
002370            PERFORM 2100-EDIT-INVITATION THRU 2100-EXIT           
002380                VARYING WS-SUB1 FROM 1 BY 1                       
002390                UNTIL WS-SUB1 > WS-INV-CNT.                       
002400        2000-EXIT.                                                
002410            EXIT.                                                 
002420*-----------------------------------------------------------------
002430* A RECORD WITH NO ACTION AND STATUS PENDING IS A NEW INVITE - IT 
002440* MUST CLEAR I002 AND I003 OR IT IS REJECTED AS AN EDIT ERROR.  A 
002450* RECORD WITH AN ACTION MUST CARRY STATUS PENDING (I001) AND, IF  
002460* ACCEPTING, MUST ALSO CLEAR I002.                                
002470*-----------------------------------------------------------------
002480        2100-EDIT-INVITATION.                                     
002490            MOVE SPACE TO WS-INV-ERR.                             
002500            IF WS-INV-ACTION(WS-SUB1) NOT = SPACE                 
002510                GO TO 2120-EDIT-ACTION-RECORD.                    
002520            IF WS-INV-STATUS(WS-SUB1) NOT = "P"                   
002530                GO TO 2150-COUNT-UNCHANGED.                       
002540            PERFORM 2200-CHECK-DUP-PENDING THRU 2200-EXIT.        
002550            IF WS-DUP-IS-FOUND                                    
002560                MOVE "I003" TO WS-INV-ERR                         
002570                GO TO 2160-COUNT-ERRORED.                         
002580            MOVE WS-INV-GROUP-ID(WS-SUB1)   TO WS-CHK-GROUP-ID.   
002590            MOVE WS-INV-INVITEE-ID(WS-SUB1) TO WS-CHK-USER-ID.    
002600            PERFORM 2300-CHECK-MEMBER THRU 2300-EXIT.             
002610            IF WS-MBR-IS-FOUND                                    
002620                MOVE "I002" TO WS-INV-ERR                         
002630                GO TO 2160-COUNT-ERRORED.                         
002640            GO TO 2150-COUNT-UNCHANGED.                           
002650        2120-EDIT-ACTION-RECORD.                                  
002660            IF WS-INV-STATUS(WS-SUB1) NOT = "P"                   
002670                MOVE "I001" TO WS-INV-ERR                         
002680                GO TO 2160-COUNT-ERRORED.                         
002690            IF WS-INV-ACTION(WS-SUB1) = "A"                       
002700                GO TO 2130-EDIT-ACCEPT.                           
002710            GO TO 2400-APPLY-REJECT.                              
002720        2130-EDIT-ACCEPT.                                         
002730            MOVE WS-INV-GROUP-ID(WS-SUB1)   TO WS-CHK-GROUP-ID.   
002740            MOVE WS-INV-INVITEE-ID(WS-SUB1) TO WS-CHK-USER-ID.    
002750            PERFORM 2300-CHECK-MEMBER THRU 2300-EXIT.             
002760            IF WS-MBR-IS-FOUND                                    
002770                MOVE "I002" TO WS-INV-ERR                         
002780                GO TO 2160-COUNT-ERRORED.                         
002790            GO TO 2410-APPLY-ACCEPT.                              
002800        2150-COUNT-UNCHANGED.                                     
002810            ADD 1 TO WS-INV-UNCH-CNT.                             
002820            GO TO 2100-EXIT.                                      
002830        2160-COUNT-ERRORED.                                       
002840            DISPLAY "GIP0100 INV " WS-INV-ID(WS-SUB1)             
002850                " ERR " WS-INV-ERR.                               
002860            ADD 1 TO WS-INV-ERR-CNT.                              
002870            GO TO 2100-EXIT.                                      
002880        2170-COUNT-ACCEPTED.                                      
002890            ADD 1 TO WS-INV-ACC-CNT.                              
002900            GO TO 2100-EXIT.                                      
002910        2180-COUNT-REJECTED.                                      
002920            ADD 1 TO WS-INV-REJ-CNT.                              
002930            GO TO 2100-EXIT.                                      
002940        2100-EXIT.                                                
002950            EXIT.                                                 
002960*-----------------------------------------------------------------
002970* I003 - SCAN THE WHOLE TABLE FOR ANOTHER PENDING INVITE TO THE   
002980* SAME INVITEE IN THE SAME GROUP - NOT COUNTING THE ENTRY ITSELF. 
002990*-----------------------------------------------------------------
003000        2200-CHECK-DUP-PENDING.                                   
003010            MOVE "N" TO WS-DUP-FOUND-SW.                          
003020            PERFORM 2210-SCAN-PENDING                             
003030                VARYING WS-SUB2 FROM 1 BY 1                       
003040                UNTIL WS-SUB2 > WS-INV-CNT OR WS-DUP-IS-FOUND.    
003050        2200-EXIT.                                                
003060            EXIT.                                                 
003070        2210-SCAN-PENDING.                                        
003080            IF WS-SUB2 NOT = WS-SUB1                              
003090               AND WS-INV-GROUP-ID(WS-SUB2) =                     
003100                   WS-INV-GROUP-ID(WS-SUB1)                       
003110               AND WS-INV-INVITEE-ID(WS-SUB2) =                   
003120                   WS-INV-INVITEE-ID(WS-SUB1)                     
003130               AND WS-INV-STATUS(WS-SUB2)     = "P"               
003140                MOVE "Y" TO WS-DUP-FOUND-SW.                      
003150*-----------------------------------------------------------------
003160* I002 - SCAN THE WORKING MEMBERSHIP TABLE FOR WS-CHK-GROUP-ID AND
003170* WS-CHK-USER-ID.  THE TABLE INCLUDES ACCEPTS ALREADY APPLIED THIS
003180* RUN, SO A SECOND INVITE TO THE SAME PERSON IS CAUGHT TOO.       
003190*-----------------------------------------------------------------
003200        2300-CHECK-MEMBER.                                        
003210            MOVE "N" TO WS-MBR-FOUND-SW.                          
003220            PERFORM 2310-SCAN-MEMBER-TABLE                        
003230                VARYING WS-SUB2 FROM 1 BY 1                       
003240                UNTIL WS-SUB2 > WS-MBR-CNT OR WS-MBR-IS-FOUND.    
003250        2300-EXIT.                                                
003260            EXIT.                                                 
003270        2310-SCAN-MEMBER-TABLE.                                   
003280            IF WS-MBR-GROUP-ID(WS-SUB2) = WS-CHK-GROUP-ID         
003290               AND WS-MBR-USER-ID(WS-SUB2) = WS-CHK-USER-ID       
003300                MOVE "Y" TO WS-MBR-FOUND-SW.                      
003310*-----------------------------------------------------------------
003320* APPLY AN ACCEPT - STAMP THE RESPONSE DATE, ADD THE INVITEE TO   
003330* THE WORKING MEMBERSHIP TABLE, QUEUE THE NEW MEMBER FOR MBROUT.  
003340*-----------------------------------------------------------------
003350        2410-APPLY-ACCEPT.                                        
003360            MOVE "A" TO WS-INV-STATUS(WS-SUB1).                   
003370            MOVE WS-RUN-DATE TO WS-INV-RESPONDED(WS-SUB1).        
003380            PERFORM 2420-APPEND-MEMBER THRU 2420-EXIT.            
003390            GO TO 2170-COUNT-ACCEPTED.                            
003400        2420-APPEND-MEMBER.                                       
003410            ADD 1 TO WS-MBR-CNT.                                  
003420            MOVE WS-INV-GROUP-ID(WS-SUB1)                         
003430                TO WS-MBR-GROUP-ID(WS-MBR-CNT).                   
003440            MOVE WS-INV-INVITEE-ID(WS-SUB1)                       
003450                TO WS-MBR-USER-ID(WS-MBR-CNT).                    
003460            MOVE SPACE          TO MEMBER-RECORD-OUT.             
003470            MOVE WS-INV-GROUP-ID(WS-SUB1)   TO MBO-GROUP-ID.      
003480            MOVE WS-INV-INVITEE-ID(WS-SUB1) TO MBO-USER-ID.       
003490            WRITE MEMBER-RECORD-OUT.                              
003500        2420-EXIT.                                                
003510            EXIT.                                                 
003520*-----------------------------------------------------------------
003530* APPLY A REJECT - STAMP THE RESPONSE DATE, NO MEMBERSHIP CHANGE. 
003540*-----------------------------------------------------------------
003550        2400-APPLY-REJECT.                                        
003560            MOVE "R" TO WS-INV-STATUS(WS-SUB1).                   
003570            MOVE WS-RUN-DATE TO WS-INV-RESPONDED(WS-SUB1).        
003580            GO TO 2180-COUNT-REJECTED.                            
003590*-----------------------------------------------------------------
003600* 3000-WRITE-INVITATIONS REWRITES INVOUT IN ORIGINAL INVFILE ORDER
003610* WITH WHATEVER STATUS/RESPONSE-DATE CHANGES THE EDIT PASS MADE.  
003620*-----------------------------------------------------------------
003630        3000-WRITE-INVITATIONS.                                   
003640            PERFORM 3010-WRITE-ONE-INVITATION                     
003650                VARYING WS-SUB1 FROM 1 BY 1                       
003660                UNTIL WS-SUB1 > WS-INV-CNT.                       
003670        3000-EXIT.                                                
003680            EXIT.                                                 
003690        3010-WRITE-ONE-INVITATION.                                
003700            MOVE SPACE             TO INVITATION-RECORD-OUT.      
003710            MOVE WS-INV-ID(WS-SUB1)         TO IOT-ID.            
003720            MOVE WS-INV-GROUP-ID(WS-SUB1)   TO IOT-GROUP-ID.      
003730            MOVE WS-INV-INVITER-ID(WS-SUB1) TO IOT-INVITER-ID.    
003740            MOVE WS-INV-INVITEE-ID(WS-SUB1) TO IOT-INVITEE-ID.    
003750            MOVE WS-INV-STATUS(WS-SUB1)     TO IOT-STATUS.        
003760            MOVE WS-INV-ACTION(WS-SUB1)     TO IOT-ACTION.        
003770            MOVE WS-INV-CREATED(WS-SUB1)    TO IOT-CREATED.       
003780            MOVE WS-INV-RESPONDED(WS-SUB1)  TO IOT-RESPONDED.     
003790            WRITE INVITATION-RECORD-OUT.                          
003800*-----------------------------------------------------------------
003810* 9000-TERMINATE PRINTS THE RUN COUNTS TO THE JOB LOG, CLOSES UP. 
003820*-----------------------------------------------------------------
003830        9000-TERMINATE.                                           
003840            DISPLAY "GIP0200 INVITATIONS READ    " WS-INV-CNT.    
003850            DISPLAY "GIP0201 ACCEPTED            " WS-INV-ACC-CNT.
003860            DISPLAY "GIP0202 REJECTED            " WS-INV-REJ-CNT.
003870            DISPLAY "GIP0203 UNCHANGED     "                      
003880                WS-INV-UNCH-CNT.                                  
003890            DISPLAY "GIP0204 EDIT ERRORS         " WS-INV-ERR-CNT.
003900            CLOSE INVFILE MBRFILE INVOUT MBROUT.                  
003910        9000-EXIT.                                                
003920            EXIT.                                                 
