000010*=================================================================
000020* PEX.TIP07  --  SETTLR POSTED EXPENSE LEDGER RECORD              
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    POSTED-EXPENSE-LEDGER-RECORD.              
000060        AUTHOR.        D J TRUONG.                                
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  07/18/1991.                                
000090        DATE-COMPILED. 07/18/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 07/18/91  DJT  ORIG     INITIAL RELEASE - POSTED EXPENSE LEDGER.
000150* 08/07/93  DJT  CR-0246  ADDED PEX-ERR-CODE FOR REJECT REASON.   
000160* 01/05/96  LMP  CR-0315  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000170* 04/11/01  BHS  CR-0383  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000180*-----------------------------------------------------------------
000190        ENVIRONMENT DIVISION.                                     
000200        CONFIGURATION SECTION.                                    
000210        SOURCE-COMPUTER.   IBM-4381.                              
000220        OBJECT-COMPUTER.   IBM-4381.                              
000230        SPECIAL-NAMES.                                            
000240            C01 IS TOP-OF-FORM.                                   
000250        INPUT-OUTPUT SECTION.                                     
000260        FILE-CONTROL.                                             
000270            SELECT POSTFILE ASSIGN TO "POSTFILE"                  
000280                ORGANIZATION IS LINE SEQUENTIAL.                  
000290        DATA DIVISION.                                            
000300        FILE SECTION.                                             
000310        FD  POSTFILE.                                             
000320*-----------------------------------------------------------------
000330* ONE RECORD PER EXPENSE PROCESSED BY THE POSTING RUN - THE INPUT 
000340* TRANSACTION CARRIED FORWARD, PLUS THE COMPUTED SHARE AND THE    
000350* POST/REJECT RESULT.  PEX-RESULT-AREA AND PEX-ERROR-AREA ARE TWO 
000360* VIEWS OF THE SAME TRAILER, PICKED BY PEX-STATUS AT PRINT TIME.  
000370*-----------------------------------------------------------------
000380        01  POSTED-EXPENSE-RECORD.                                
000390            05  PEX-EXPENSE-AREA.                                 
000400                10  PEX-ID                PIC 9(8).               
000410                10  PEX-GROUP-ID          PIC 9(6).               
000420                10  PEX-PAID-BY           PIC 9(6).               
000430                10  PEX-DESC              PIC X(30).              
000440                10  PEX-AMOUNT            PIC S9(8)V99.           
000450                10  PEX-SPLIT-CNT         PIC 9(2).               
000460                10  PEX-SPLIT-TAB OCCURS 20 TIMES.                
000470                    15  PEX-SPLIT-IDS         PIC 9(6).           
000480                10  PEX-DATE              PIC 9(8).               
000490                10  PEX-SHARE             PIC S9(8)V99.           
000500                10  PEX-STATUS            PIC X(1).               
000510                    88  PEX-ST-POSTED         VALUE "P".          
000520                    88  PEX-ST-REJECTED       VALUE "E".          
000530                10  PEX-ERR-CODE          PIC X(4).               
000540            05  PEX-RESULT-AREA REDEFINES PEX-EXPENSE-AREA.       
000550                10  FILLER                PIC X(190).             
000560                10  PEX-RSLT-SHARE        PIC S9(8)V99.           
000570                10  PEX-RSLT-STATUS       PIC X(1).               
000580                10  PEX-RSLT-FILL         PIC X(4).               
000590            05  PEX-ERROR-AREA REDEFINES PEX-EXPENSE-AREA.        
000600                10  FILLER                PIC X(190).             
000610                10  FILLER                PIC X(10).              
000620                10  PEX-ERRA-STATUS       PIC X(1).               
000630                10  PEX-ERRA-CODE         PIC X(4).               
000640        WORKING-STORAGE SECTION.                                  
000650        PROCEDURE DIVISION.                                       
000660            STOP RUN.                                             
