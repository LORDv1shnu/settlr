000010*=================================================================
000020* INV.TIP06  --  SETTLR GROUP INVITATION RECORD                   
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    INVITATION-TRANSACTION-RECORD.             
000060        AUTHOR.        D J TRUONG.                                
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  07/11/1991.                                
000090        DATE-COMPILED. 07/11/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 07/11/91  DJT  ORIG     INITIAL RELEASE - GROUP INVITATION TRAN.
000150* 08/07/93  DJT  CR-0245  ADDED INV-ACTION, ACCEPT/REJECT INPUT.  
000160* 01/05/96  LMP  CR-0314  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000170* 09/22/98  LMP  Y2K-008  CONFIRMED INV DATES ARE CCYYMMDD -      
000180* 09/22/98  LMP  Y2K-008  NO WINDOWING LOGIC NEEDED HERE.         
000190* 04/11/01  BHS  CR-0382  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000200*-----------------------------------------------------------------
000210        ENVIRONMENT DIVISION.                                     
000220        CONFIGURATION SECTION.                                    
000230        SOURCE-COMPUTER.   IBM-4381.                              
000240        OBJECT-COMPUTER.   IBM-4381.                              
000250        SPECIAL-NAMES.                                            
000260            C01 IS TOP-OF-FORM.                                   
000270        INPUT-OUTPUT SECTION.                                     
000280        FILE-CONTROL.                                             
000290            SELECT INVFILE ASSIGN TO "INVFILE"                    
000300                ORGANIZATION IS LINE SEQUENTIAL.                  
000310        DATA DIVISION.                                            
000320        FILE SECTION.                                             
000330        FD  INVFILE.                                              
000340*-----------------------------------------------------------------
000350* ONE RECORD PER GROUP INVITATION.  INV-STATUS CARRIES THE CURRENT
000360* STATE; INV-ACTION CARRIES TODAY'S RESPONSE, APPLIED BY THE      
000370* INVITATION PROCESSOR.  ARRIVAL ORDER, NO KEY SEQUENCE.          
000380*-----------------------------------------------------------------
000390        01  INVITATION-RECORD.                                    
000400            05  INV-DETAIL-AREA.                                  
000410                10  INV-ID                PIC 9(8).               
000420                10  INV-GROUP-ID          PIC 9(6).               
000430                10  INV-INVITER-ID        PIC 9(6).               
000440                10  INV-INVITEE-ID        PIC 9(6).               
000450                10  INV-STATUS            PIC X(1).               
000460                    88  INV-ST-PENDING        VALUE "P".          
000470                    88  INV-ST-ACCEPTED       VALUE "A".          
000480                    88  INV-ST-REJECTED       VALUE "R".          
000490                10  INV-ACTION            PIC X(1).               
000500                    88  INV-ACT-ACCEPT        VALUE "A".          
000510                    88  INV-ACT-REJECT        VALUE "R".          
000520                    88  INV-ACT-NONE          VALUE SPACE.        
000530                10  INV-CREATED.                                  
000540                    15  INV-CREATED-YYYY-DTE.                     
000550                        20  INV-CREATED-CC-DTE   PIC 9(2).        
000560                        20  INV-CREATED-YY-DTE   PIC 9(2).        
000570                    15  INV-CREATED-MM-DTE       PIC 9(2).        
000580                    15  INV-CREATED-DD-DTE       PIC 9(2).        
000590                10  INV-RESPONDED.                                
000600                    15  INV-RESPONDED-YYYY-DTE.                   
000610                        20  INV-RESPONDED-CC-DTE PIC 9(2).        
000620                        20  INV-RESPONDED-YY-DTE PIC 9(2).        
000630                    15  INV-RESPONDED-MM-DTE     PIC 9(2).        
000640                    15  INV-RESPONDED-DD-DTE     PIC 9(2).        
000650                10  FILLER                PIC X(08) VALUE SPACE.  
000660            05  INV-STATUS-CHARS REDEFINES INV-DETAIL-AREA.       
000670                10  FILLER                PIC X(26).              
000680                10  INV-STATUS-CHAR       PIC X.                  
000690                10  INV-ACTION-CHAR       PIC X.                  
000700                10  FILLER                PIC X(24).              
000710            05  INV-RAW-AREA REDEFINES INV-DETAIL-AREA            
000720                                          PIC X(52).              
000730        WORKING-STORAGE SECTION.                                  
000740        PROCEDURE DIVISION.                                       
000750            STOP RUN.                                             
