000010*=================================================================
000020* BAL.TIP08  --  SETTLR MEMBER NET POSITION RECORD                
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    MEMBER-BALANCE-RECORD.                     
000060        AUTHOR.        D J TRUONG.                                
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  07/25/1991.                                
000090        DATE-COMPILED. 07/25/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 07/25/91  DJT  ORIG     INITIAL RELEASE - MEMBER BALANCE OUTPUT.
000150* 08/07/93  DJT  CR-0247  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000160* 04/11/01  BHS  CR-0384  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000170* 11/18/03  BHS  CR-0407  DROPPED PAD BYTES - AREA WAS RUNNING 2  
000180* 11/18/03  BHS  CR-0407  BYTES LONG AGAINST XMIT LAYOUT. RESTATED
000190* 11/18/03  BHS  CR-0407  AMOUNT CHAR TABLE TO MATCH.             
000200*-----------------------------------------------------------------
000210        ENVIRONMENT DIVISION.                                     
000220        CONFIGURATION SECTION.                                    
000230        SOURCE-COMPUTER.   IBM-4381.                              
000240        OBJECT-COMPUTER.   IBM-4381.                              
000250        SPECIAL-NAMES.                                            
000260            C01 IS TOP-OF-FORM.                                   
000270        INPUT-OUTPUT SECTION.                                     
000280        FILE-CONTROL.                                             
000290            SELECT BALFILE ASSIGN TO "BALFILE"                    
000300                ORGANIZATION IS LINE SEQUENTIAL.                  
000310        DATA DIVISION.                                            
000320        FILE SECTION.                                             
000330        FD  BALFILE.                                              
000340*-----------------------------------------------------------------
000350* ONE RECORD PER (GROUP, MEMBER) WITH ANY EXPENSE OR SETTLEMENT   
000360* ACTIVITY.  BAL-NET POSITIVE MEANS THE GROUP OWES THE MEMBER;    
000370* NEGATIVE MEANS THE MEMBER OWES THE GROUP.  BUILT AFTER BOTH     
000380* POSTING RUNS, KEY SEQUENCE (GROUP, USER) ASCENDING.             
000390*-----------------------------------------------------------------
000400        01  BALANCE-RECORD.                                       
000410            05  BAL-DETAIL-AREA.                                  
000420                10  BAL-GROUP-ID          PIC 9(6).               
000430                10  BAL-USER-ID           PIC 9(6).               
000440                10  BAL-TOTAL-PAID        PIC S9(9)V99.           
000450                10  BAL-TOTAL-SHARE       PIC S9(9)V99.           
000460                10  BAL-SETTLED-OUT       PIC S9(9)V99.           
000470                10  BAL-SETTLED-IN        PIC S9(9)V99.           
000480                10  BAL-NET               PIC S9(9)V99.           
000490            05  BAL-AMOUNT-CHARS REDEFINES BAL-DETAIL-AREA.       
000500                10  FILLER                PIC X(12).              
000510                10  BAL-AMT-CHAR          PIC X                   
000520                                          OCCURS 55 TIMES.        
000530            05  BAL-RAW-AREA REDEFINES BAL-DETAIL-AREA            
000540                                          PIC X(67).              
000550        WORKING-STORAGE SECTION.                                  
000560        PROCEDURE DIVISION.                                       
000570            STOP RUN.                                             
