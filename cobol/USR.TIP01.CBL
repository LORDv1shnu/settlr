000010*=================================================================
000020* USR.TIP01  --  SETTLR USER MASTER RECORD LAYOUT                 
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    USER-MASTER-RECORD.                        
000060        AUTHOR.        R K MATHESON.                              
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  06/14/1988.                                
000090        DATE-COMPILED. 06/14/1988.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 06/14/88  RKM  ORIG     INITIAL RELEASE - SETTLR MEMBER MASTER. 
000150* 11/02/89  RKM  CR-0114  ADDED USR-CREATED DATE FOR AUDIT TRAIL. 
000160* 03/19/91  DJT  CR-0188  WIDENED USR-EMAIL FROM X(24) TO X(40).  
000170* 08/07/93  DJT  CR-0241  ADDED EMAIL CHAR TABLE FOR SCAN EDIT.   
000180* 01/05/96  LMP  CR-0310  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000190* 09/22/98  LMP  Y2K-004  CONFIRMED USR-CREATED IS CCYYMMDD -     
000200* 09/22/98  LMP  Y2K-004  NO WINDOWING LOGIC NEEDED HERE.         
000210* 04/11/01  BHS  CR-0377  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000220*-----------------------------------------------------------------
000230        ENVIRONMENT DIVISION.                                     
000240        CONFIGURATION SECTION.                                    
000250        SOURCE-COMPUTER.   IBM-4381.                              
000260        OBJECT-COMPUTER.   IBM-4381.                              
000270        SPECIAL-NAMES.                                            
000280            C01 IS TOP-OF-FORM.                                   
000290        INPUT-OUTPUT SECTION.                                     
000300        FILE-CONTROL.                                             
000310            SELECT USERFILE ASSIGN TO "USERFILE"                  
000320                ORGANIZATION IS LINE SEQUENTIAL.                  
000330        DATA DIVISION.                                            
000340        FILE SECTION.                                             
000350        FD  USERFILE.                                             
000360*-----------------------------------------------------------------
000370* ONE RECORD PER SETTLR MEMBER.  USR-ID IS THE MASTER KEY.  THE   
000380* MASTER IS CARRIED IN ASCENDING USR-ID SEQUENCE BY THE FEEDER.   
000390*-----------------------------------------------------------------
000400        01  USER-RECORD.                                          
000410            05  USR-DETAIL-AREA.                                  
000420                10  USR-ID                PIC 9(6).               
000430                10  USR-NAME              PIC X(30).              
000440                10  USR-EMAIL             PIC X(40).              
000450                10  USR-CREATED.                                  
000460                    15  USR-CREATED-YYYY-DTE.                     
000470                        20  USR-CREATED-CC-DTE   PIC 9(2).        
000480                        20  USR-CREATED-YY-DTE   PIC 9(2).        
000490                    15  USR-CREATED-MM-DTE       PIC 9(2).        
000500                    15  USR-CREATED-DD-DTE       PIC 9(2).        
000510                10  FILLER                PIC X(06) VALUE SPACE.  
000520            05  USR-EMAIL-CHARS REDEFINES USR-DETAIL-AREA.        
000530                10  FILLER                PIC X(36).              
000540                10  USR-EMAIL-CHAR        PIC X                   
000550                                          OCCURS 40 TIMES.        
000560                10  FILLER                PIC X(14).              
000570            05  USR-RAW-AREA REDEFINES USR-DETAIL-AREA            
000580                                          PIC X(90).              
000590        WORKING-STORAGE SECTION.                                  
000600        PROCEDURE DIVISION.                                       
000610            STOP RUN.                                             
