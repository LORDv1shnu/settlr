000010*=================================================================
000020* SET.TIP05  --  SETTLR DAILY SETTLEMENT TRANSACTION RECORD       
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    SETTLEMENT-TRANSACTION-RECORD.             
000060        AUTHOR.        R K MATHESON.                              
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  06/29/1988.                                
000090        DATE-COMPILED. 06/29/1988.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 06/29/88  RKM  ORIG     INITIAL RELEASE - DAILY SETTLEMENT TRAN.
000150* 02/09/90  RKM  CR-0124  ADDED SET-PAY-METHOD AND SET-NOTES TEXT.
000160* 03/19/91  DJT  CR-0190  WIDENED SET-AMOUNT TO S9(8)V99.         
000170* 01/05/96  LMP  CR-0313  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000180* 09/22/98  LMP  Y2K-007  CONFIRMED SET-DATE IS CCYYMMDD -        
000190* 09/22/98  LMP  Y2K-007  NO WINDOWING LOGIC NEEDED HERE.         
000200* 04/11/01  BHS  CR-0381  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000210*-----------------------------------------------------------------
000220        ENVIRONMENT DIVISION.                                     
000230        CONFIGURATION SECTION.                                    
000240        SOURCE-COMPUTER.   IBM-4381.                              
000250        OBJECT-COMPUTER.   IBM-4381.                              
000260        SPECIAL-NAMES.                                            
000270            C01 IS TOP-OF-FORM.                                   
000280        INPUT-OUTPUT SECTION.                                     
000290        FILE-CONTROL.                                             
000300            SELECT SETFILE ASSIGN TO "SETFILE"                    
000310                ORGANIZATION IS LINE SEQUENTIAL.                  
000320        DATA DIVISION.                                            
000330        FILE SECTION.                                             
000340        FD  SETFILE.                                              
000350*-----------------------------------------------------------------
000360* ONE RECORD PER MEMBER-TO-MEMBER SETTLEMENT TRANSACTION.  ARRIVAL
000370* ORDER FILE, NO KEY SEQUENCE ENFORCED BY THE FEEDER JOB.         
000380*-----------------------------------------------------------------
000390        01  SETTLEMENT-RECORD.                                    
000400            05  SET-DETAIL-AREA.                                  
000410                10  SET-ID                PIC 9(8).               
000420                10  SET-GROUP-ID          PIC 9(6).               
000430                10  SET-FROM-USER         PIC 9(6).               
000440                10  SET-TO-USER           PIC 9(6).               
000450                10  SET-AMOUNT            PIC S9(8)V99.           
000460                10  SET-PAY-METHOD        PIC X(20).              
000470                10  SET-NOTES             PIC X(30).              
000480                10  SET-DATE.                                     
000490                    15  SET-DATE-YYYY-DTE.                        
000500                        20  SET-DATE-CC-DTE   PIC 9(2).           
000510                        20  SET-DATE-YY-DTE   PIC 9(2).           
000520                    15  SET-DATE-MM-DTE       PIC 9(2).           
000530                    15  SET-DATE-DD-DTE       PIC 9(2).           
000540                10  FILLER                PIC X(04) VALUE SPACE.  
000550            05  SET-METHOD-CHARS REDEFINES SET-DETAIL-AREA.       
000560                10  FILLER                PIC X(36).              
000570                10  SET-METHOD-CHAR       PIC X                   
000580                                          OCCURS 20 TIMES.        
000590                10  FILLER                PIC X(42).              
000600            05  SET-RAW-AREA REDEFINES SET-DETAIL-AREA            
000610                                          PIC X(98).              
000620        WORKING-STORAGE SECTION.                                  
000630        PROCEDURE DIVISION.                                       
000640            STOP RUN.                                             
