000010*=================================================================
000020* EXP.TIP04  --  SETTLR DAILY EXPENSE TRANSACTION RECORD          
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    EXPENSE-TRANSACTION-RECORD.                
000060        AUTHOR.        R K MATHESON.                              
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  06/27/1988.                                
000090        DATE-COMPILED. 06/27/1988.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 06/27/88  RKM  ORIG     INITIAL RELEASE - DAILY EXPENSE TRANS.  
000150* 02/09/90  RKM  CR-0123  ADDED EXP-SPLIT TABLE, MAX 20 ENTRIES.  
000160* 03/19/91  DJT  CR-0189  WIDENED EXP-AMOUNT TO S9(8)V99.         
000170* 08/07/93  DJT  CR-0244  ADDED SPLIT-TABLE FLAT REDEFINE FOR     
000180* 08/07/93  DJT  CR-0244  CHARACTER-LEVEL RESCAN ON REJECT RERUN. 
000190* 01/05/96  LMP  CR-0312  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000200* 09/22/98  LMP  Y2K-006  CONFIRMED EXP-DATE IS CCYYMMDD -        
000210* 09/22/98  LMP  Y2K-006  NO WINDOWING LOGIC NEEDED HERE.         
000220* 04/11/01  BHS  CR-0380  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000230*-----------------------------------------------------------------
000240        ENVIRONMENT DIVISION.                                     
000250        CONFIGURATION SECTION.                                    
000260        SOURCE-COMPUTER.   IBM-4381.                              
000270        OBJECT-COMPUTER.   IBM-4381.                              
000280        SPECIAL-NAMES.                                            
000290            C01 IS TOP-OF-FORM.                                   
000300        INPUT-OUTPUT SECTION.                                     
000310        FILE-CONTROL.                                             
000320            SELECT EXPFILE ASSIGN TO "EXPFILE"                    
000330                ORGANIZATION IS LINE SEQUENTIAL.                  
000340        DATA DIVISION.                                            
000350        FILE SECTION.                                             
000360        FD  EXPFILE.                                              
000370*-----------------------------------------------------------------
000380* ONE RECORD PER EXPENSE TRANSACTION.  EXP-SPLIT-CNT OF ZERO MEANS
000390* SPLIT AMONG ALL CURRENT GROUP MEMBERS AT POSTING TIME - SEE THE 
000400* POSTING PROGRAM.  ARRIVAL-ORDER FILE, NO KEY SEQUENCE ENFORCED. 
000410*-----------------------------------------------------------------
000420        01  EXPENSE-RECORD.                                       
000430            05  EXP-DETAIL-AREA.                                  
000440                10  EXP-ID                PIC 9(8).               
000450                10  EXP-GROUP-ID          PIC 9(6).               
000460                10  EXP-PAID-BY           PIC 9(6).               
000470                10  EXP-DESC              PIC X(30).              
000480                10  EXP-AMOUNT            PIC S9(8)V99.           
000490                10  EXP-SPLIT-CNT         PIC 9(2).               
000500                10  EXP-SPLIT-TAB OCCURS 20 TIMES.                
000510                    15  EXP-SPLIT-IDS         PIC 9(6).           
000520                10  EXP-DATE.                                     
000530                    15  EXP-DATE-YYYY-DTE.                        
000540                        20  EXP-DATE-CC-DTE   PIC 9(2).           
000550                        20  EXP-DATE-YY-DTE   PIC 9(2).           
000560                    15  EXP-DATE-MM-DTE       PIC 9(2).           
000570                    15  EXP-DATE-DD-DTE       PIC 9(2).           
000580                10  FILLER                PIC X(02) VALUE SPACE.  
000590            05  EXP-SPLIT-CHARS REDEFINES EXP-DETAIL-AREA.        
000600                10  FILLER                PIC X(62).              
000610                10  EXP-SPLIT-FLAT        PIC X(120).             
000620                10  FILLER                PIC X(10).              
000630            05  EXP-RAW-AREA REDEFINES EXP-DETAIL-AREA            
000640                                          PIC X(192).             
000650        WORKING-STORAGE SECTION.                                  
000660        PROCEDURE DIVISION.                                       
000670            STOP RUN.                                             
