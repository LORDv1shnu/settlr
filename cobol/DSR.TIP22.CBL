000010*=================================================================
000020* DSR.TIP22  --  SETTLR DAILY SETTLEMENT REPORT                   
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    DAILY-SETTLEMENT-REPORT.                   
000060        AUTHOR.        D J TRUONG.                                
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  10/01/1991.                                
000090        DATE-COMPILED. 10/01/1991.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 10/01/91  DJT  ORIG     INITIAL RELEASE.  PRINTS THE NIGHTLY    
000150* 10/01/91  DJT  ORIG     SETTLEMENT REPORT FROM POSTFILE/BALFILE 
000160* 10/01/91  DJT  ORIG     AGAINST THE GROUP MASTER, ONE GROUP PER 
000170* 10/01/91  DJT  ORIG     CONTROL BREAK.                          
000180* 02/18/93  LMP  CR-0262  ADDED PAID-BY NAME LOOKUP - USERS WANTED
000190* 02/18/93  LMP  CR-0262  NAMES, NOT PAYER ID NUMBERS, ON THE RUN.
000200* 08/07/93  DJT  CR-0249  ADDED BINARY SEARCH ON USER TABLE - SAME
000210* 08/07/93  DJT  CR-0249  FIX AS THE POSTING PROGRAM.             
000220* 01/05/96  LMP  CR-0317  WIDENED POSTED EXPENSE TABLE TO 20000 - 
000230* 01/05/96  LMP  CR-0317  LARGE GROUPS WERE TRUNCATING THE REPORT.
000240* 09/22/98  LMP  Y2K-011  CONFIRMED WS-RUN-DATE IS CCYYMMDD, NO   
000250* 09/22/98  LMP  Y2K-011  WINDOWING LOGIC NEEDED IN THIS PROGRAM. 
000260* 04/11/01  BHS  CR-0386  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000270* 06/30/03  BHS  CR-0404  RAISED BALANCE TABLE MAX TO MATCH THE   
000280* 06/30/03  BHS  CR-0404  POSTING PROGRAM'S CR-0402 CHANGE.       
000290*-----------------------------------------------------------------
000300        ENVIRONMENT DIVISION.                                     
000310        CONFIGURATION SECTION.                                    
000320        SOURCE-COMPUTER.   IBM-4381.                              
000330        OBJECT-COMPUTER.   IBM-4381.                              
000340        SPECIAL-NAMES.                                            
000350            C01 IS TOP-OF-FORM.                                   
000360        INPUT-OUTPUT SECTION.                                     
000370        FILE-CONTROL.                                             
000380            SELECT GROUPFILE ASSIGN TO "GROUPFILE"                
000390                ORGANIZATION IS LINE SEQUENTIAL.                  
000400            SELECT USERFILE ASSIGN TO "USERFILE"                  
000410                ORGANIZATION IS LINE SEQUENTIAL.                  
000420            SELECT POSTFILE ASSIGN TO "POSTFILE"                  
000430                ORGANIZATION IS LINE SEQUENTIAL.                  
000440            SELECT BALFILE ASSIGN TO "BALFILE"                    
000450                ORGANIZATION IS LINE SEQUENTIAL.                  
000460            SELECT RPTFILE ASSIGN TO "RPTFILE"                    
000470                ORGANIZATION IS LINE SEQUENTIAL.                  
000480        DATA DIVISION.                                            
000490        FILE SECTION.                                             
000500*-----------------------------------------------------------------
000510* MASTER AND LEDGER FILES - LAYOUTS MATCH THE TIPNN RECORD LAYOUT 
000520* COPYBOOKS IN THIS LIBRARY FIELD FOR FIELD.  ALL FOUR ARE READ   
000530* IN FULL AND HELD IN WORKING STORAGE - THE REPORT IS DRIVEN OFF  
000540* THE GROUP MASTER, NOT OFF ANY ONE INPUT FILE'S NATURAL ORDER.   
000550*-----------------------------------------------------------------
000560        FD  GROUPFILE.                                            
000570        01  GROUP-RECORD.                                         
000580            05  GRP-ID                PIC 9(6).                   
000590            05  GRP-NAME              PIC X(30).                  
000600            05  GRP-DESC              PIC X(50).                  
000610            05  GRP-CREATED           PIC 9(8).                   
000620            05  FILLER                PIC X(02).                  
000630        FD  USERFILE.                                             
000640        01  USER-RECORD.                                          
000650            05  USR-ID                PIC 9(6).                   
000660            05  USR-NAME              PIC X(30).                  
000670            05  USR-EMAIL             PIC X(40).                  
000680            05  USR-CREATED           PIC 9(8).                   
000690            05  FILLER                PIC X(06).                  
000700        FD  POSTFILE.                                             
000710        01  POSTED-EXPENSE-RECORD.                                
000720            05  PEX-EXPENSE-AREA.                                 
000730                10  PEX-ID                PIC 9(8).               
000740                10  PEX-GROUP-ID          PIC 9(6).               
000750                10  PEX-PAID-BY           PIC 9(6).               
000760                10  PEX-DESC              PIC X(30).              
000770                10  PEX-AMOUNT            PIC S9(8)V99.           
000780                10  PEX-SPLIT-CNT         PIC 9(2).               
000790                10  PEX-SPLIT-TAB OCCURS 20 TIMES.                
000800                    15  PEX-SPLIT-IDS         PIC 9(6).           
000810                10  PEX-DATE              PIC 9(8).               
000820                10  PEX-SHARE             PIC S9(8)V99.           
000830                10  PEX-STATUS            PIC X(1).               
000840                    88  PEX-ST-POSTED         VALUE "P".          
000850                    88  PEX-ST-REJECTED       VALUE "E".          
000860                10  PEX-ERR-CODE          PIC X(4).               
000870            05  PEX-ERROR-AREA REDEFINES PEX-EXPENSE-AREA.        
000880                10  FILLER                PIC X(190).             
000890                10  FILLER                PIC X(10).              
000900                10  PEX-ERRA-STATUS       PIC X(1).               
000910                10  PEX-ERRA-CODE         PIC X(4).               
000920        FD  BALFILE.                                              
000930        01  BALANCE-RECORD.                                       
000940            05  BAL-GROUP-ID          PIC 9(6).                   
000950            05  BAL-USER-ID           PIC 9(6).                   
000960            05  BAL-TOTAL-PAID        PIC S9(9)V99.               
000970            05  BAL-TOTAL-SHARE       PIC S9(9)V99.               
000980            05  BAL-SETTLED-OUT       PIC S9(9)V99.               
000990            05  BAL-SETTLED-IN        PIC S9(9)V99.               
001000            05  BAL-NET               PIC S9(9)V99.               
001010            05  FILLER                PIC X(02).                  
001020*-----------------------------------------------------------------
001030* RPTFILE - 132 COLUMN PRINT LINE, ONE RECORD PER LINE WRITTEN.   
001040*-----------------------------------------------------------------
001050        FD  RPTFILE.                                              
001060        01  PRINT-LINE              PIC X(132).                   
001070        WORKING-STORAGE SECTION.                                  
001080*-----------------------------------------------------------------
001090* END-OF-FILE SWITCHES FOR THE FOUR LOAD PASSES - STANDALONE      
001100* 77-LEVEL ITEMS, NOT GROUPED.                                    
001110*-----------------------------------------------------------------
001120        77  WS-GROUPFILE-SW       PIC X     VALUE "N".            
001130                88  GROUPFILE-EOF             VALUE "Y".          
001140        77  WS-USERFILE-SW        PIC X     VALUE "N".            
001150                88  USERFILE-EOF              VALUE "Y".          
001160        77  WS-POSTFILE-SW        PIC X     VALUE "N".            
001170                88  POSTFILE-EOF              VALUE "Y".          
001180        77  WS-BALFILE-SW         PIC X     VALUE "N".            
001190                88  BALFILE-EOF               VALUE "Y".          
001200*-----------------------------------------------------------------
001210* RUN DATE, BROKEN OUT CC/YY/MM/DD FOR THE PAGE HEADING.          
001220*-----------------------------------------------------------------
001230        01  WS-RUN-DATE-AREA.                                     
001240            05  WS-RUN-DATE           PIC 9(8).                   
001250            05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.              
001260                10  WS-RUN-CC             PIC 99.                 
001270                10  WS-RUN-YY             PIC 99.                 
001280                10  WS-RUN-MM             PIC 99.                 
001290                10  WS-RUN-DD             PIC 99.                 
001300*-----------------------------------------------------------------
001310* IN-MEMORY GROUP MASTER TABLE, LOADED ASCENDING GRP-ID.  THE     
001320* REPORT'S OUTER CONTROL BREAK DRIVES OFF THIS TABLE IN TABLE     
001330* ORDER - NEITHER POSTFILE NOR BALFILE IS SEARCHED BY KEY.        
001340*-----------------------------------------------------------------
001350        01  WS-GRP-TAB-CTL.                                       
001360            05  WS-GRP-MAX            PIC S9(4) COMP VALUE +250.  
001370            05  WS-GRP-CNT            PIC S9(4) COMP VALUE ZERO.  
001380        01  WS-GRP-TABLE.                                         
001390            05  WS-GRP-ENTRY OCCURS 250 TIMES.                    
001400                10  WS-GRP-ID             PIC 9(6).               
001410                10  WS-GRP-NAME           PIC X(30).              
001420*-----------------------------------------------------------------
001430* IN-MEMORY USER MASTER TABLE, LOADED ASCENDING USR-ID, SEARCHED  
001440* BY BINARY SEARCH FOR THE PAID-BY NAME ON EACH EXPENSE LINE AND  
001450* THE MEMBER NAME ON EACH BALANCE LINE.                           
001460*-----------------------------------------------------------------
001470        01  WS-USR-TAB-CTL.                                       
001480            05  WS-USR-MAX            PIC S9(4) COMP VALUE +600.  
001490            05  WS-USR-CNT            PIC S9(4) COMP VALUE ZERO.  
001500        01  WS-USR-TABLE.                                         
001510            05  WS-USR-ENTRY OCCURS 600 TIMES.                    
001520                10  WS-USR-ID             PIC 9(6).               
001530                10  WS-USR-NAME           PIC X(30).              
001540        01  WS-USR-TABLE-CHARS REDEFINES WS-USR-TABLE.            
001550            05  WS-USR-RAW-ENTRY OCCURS 600 TIMES  PIC X(36).     
001560*-----------------------------------------------------------------
001570* IN-MEMORY POSTED EXPENSE TABLE - THE WHOLE OF POSTFILE, ARRIVAL 
001580* ORDER PRESERVED.  PRINTED FOR A GROUP BY A LINEAR SCAN OF THE   
001590* FULL TABLE ON EVERY CONTROL BREAK SINCE POSTFILE IS NOT IN      
001600* GROUP SEQUENCE.                                                 
001610*-----------------------------------------------------------------
001620        01  WS-PEX-TAB-CTL.                                       
001630            05  WS-PEX-MAX            PIC S9(5) COMP VALUE +20000.
001640            05  WS-PEX-CNT            PIC S9(5) COMP VALUE ZERO.  
001650        01  WS-PEX-TABLE.                                         
001660            05  WS-PEX-ENTRY OCCURS 20000 TIMES.                  
001670                10  WS-PEX-ID             PIC 9(8).               
001680                10  WS-PEX-GROUP-ID       PIC 9(6).               
001690                10  WS-PEX-PAID-BY        PIC 9(6).               
001700                10  WS-PEX-DESC           PIC X(30).              
001710                10  WS-PEX-AMOUNT         PIC S9(8)V99.           
001720                10  WS-PEX-SPLIT-CNT      PIC 9(2).               
001730                10  WS-PEX-SHARE          PIC S9(8)V99.           
001740                10  WS-PEX-STATUS         PIC X(1).               
001750                10  WS-PEX-ERR-CODE       PIC X(4).               
001760        01  WS-PEX-TABLE-CHARS REDEFINES WS-PEX-TABLE.            
001770            05  WS-PEX-RAW-ENTRY OCCURS 20000 TIMES  PIC X(65).   
001780*-----------------------------------------------------------------
001790* IN-MEMORY BALANCE TABLE - THE WHOLE OF BALFILE.  BALFILE IS     
001800* BUILT (GROUP,USER) ASCENDING BY THE POSTING PROGRAM SO THIS     
001810* TABLE IS ALREADY IN THE SAME ORDER AS THE GROUP MASTER AND IS   
001820* SCANNED WITH A MOVING POINTER RATHER THAN RESCANNED PER GROUP.  
001830*-----------------------------------------------------------------
001840        01  WS-BAL-TAB-CTL.                                       
001850            05  WS-BAL-MAX            PIC S9(5) COMP VALUE +12500.
001860            05  WS-BAL-CNT            PIC S9(5) COMP VALUE ZERO.  
001870            05  WS-BAL-PTR            PIC S9(5) COMP VALUE 1.     
001880        01  WS-BAL-TABLE.                                         
001890            05  WS-BAL-ENTRY OCCURS 12500 TIMES.                  
001900                10  WS-BAL-GROUP-ID       PIC 9(6).               
001910                10  WS-BAL-USER-ID        PIC 9(6).               
001920                10  WS-BAL-PAID           PIC S9(9)V99.           
001930                10  WS-BAL-SHARE          PIC S9(9)V99.           
001940                10  WS-BAL-OUT            PIC S9(9)V99.           
001950                10  WS-BAL-IN             PIC S9(9)V99.           
001960                10  WS-BAL-NET            PIC S9(9)V99.           
001970        01  WS-BAL-TABLE-CHARS REDEFINES WS-BAL-TABLE.            
001980            05  WS-BAL-RAW-ENTRY OCCURS 12500 TIMES  PIC X(67).   
001990*-----------------------------------------------------------------
002000* SUBSCRIPTS, SEARCH WORK FIELDS, AND THE RUN-TOTAL COUNTERS -    
002010* ALL BINARY EXCEPT THE MONEY ACCUMULATOR, CARRIED ZONED LIKE     
002020* EVERY OTHER AMOUNT FIELD IN THE LIBRARY.                        
002030*-----------------------------------------------------------------
002040        01  WS-WORK-COUNTERS.                                     
002050            05  WS-GRP-SUB            PIC S9(4) COMP.             
002060            05  WS-PEX-SUB            PIC S9(5) COMP.             
002070            05  WS-SUB1               PIC S9(5) COMP.             
002080            05  WS-LOW                PIC S9(4) COMP.             
002090            05  WS-HIGH               PIC S9(4) COMP.             
002100            05  WS-MID                PIC S9(4) COMP.             
002110            05  WS-FOUND-SUB          PIC S9(4) COMP VALUE ZERO.  
002120            05  WS-GRP-EXP-CNT        PIC S9(5) COMP VALUE ZERO.  
002130            05  WS-GRAND-GRP-CNT      PIC S9(4) COMP VALUE ZERO.  
002140            05  WS-GRAND-POST-CNT     PIC S9(7) COMP VALUE ZERO.  
002150            05  WS-GRAND-REJ-CNT      PIC S9(7) COMP VALUE ZERO.  
002160        01  WS-MONEY-ACCUM.                                       
002170            05  WS-GRP-EXP-TOTAL  PIC S9(9)V99 VALUE ZERO.        
002180            05  WS-GRAND-EXP-TOTAL PIC S9(9)V99 VALUE ZERO.       
002190*-----------------------------------------------------------------
002200* SEARCH ARGUMENT AND BINARY SEARCH DONE SWITCH FOR 2250-FIND-USER
002210*-----------------------------------------------------------------
002220        01  WS-SEARCH-AREA.                                       
002230            05  WS-SEARCH-USER-ID     PIC 9(6).                   
002240            05  WS-SRCH-DONE-SW       PIC X.                      
002250            05  WS-NAME-FOUND-SW      PIC X     VALUE "N".        
002260                88  WS-NAME-IS-FOUND      VALUE "Y".              
002270        01  WS-FOUND-NAME         PIC X(30).                      
002280*-----------------------------------------------------------------
002290* PRINT CONTROL - PAGE AND LINE COUNTERS, SAME SHAPE AS EVERY     
002300* OTHER PRINT PROGRAM IN THIS LIBRARY.                            
002310*-----------------------------------------------------------------
002320        01  WS-PRINT-CONTROL.                                     
002330            05  WS-PAGE-CNT           PIC S9(3) COMP VALUE ZERO.  
002340            05  WS-LINE-CNT           PIC S9(3) COMP VALUE +99.   
002350            05  WS-LINES-PER-PAGE     PIC S9(3) COMP VALUE +55.   
002360*-----------------------------------------------------------------
002370* PAGE HEADING LINE - TITLE, RUN DATE, PAGE NUMBER.               
002380*-----------------------------------------------------------------
002390        01  WS-HEAD-LINE-1.                                       
002400            05  FILLER                PIC X(10)                   
002410                VALUE "RUN DATE: ".                               
002420            05  WS-HD1-MM             PIC 99.                     
002430            05  FILLER                PIC X(01) VALUE "/".        
002440            05  WS-HD1-DD             PIC 99.                     
002450            05  FILLER                PIC X(01) VALUE "/".        
002460            05  WS-HD1-CC             PIC 99.                     
002470            05  WS-HD1-YY             PIC 99.                     
002480            05  FILLER                PIC X(06) VALUE SPACE.      
002490            05  FILLER                PIC X(32)                   
002500                VALUE "SETTLR DAILY SETTLEMENT REPORT".           
002510            05  FILLER                PIC X(50) VALUE SPACE.      
002520            05  FILLER                PIC X(06) VALUE "PAGE: ".   
002530            05  WS-HD1-PAGE           PIC ZZZ9.                   
002540            05  FILLER                PIC X(14) VALUE SPACE.      
002550*-----------------------------------------------------------------
002560* GROUP HEADING AND COLUMN HEADING LINES.                         
002570*-----------------------------------------------------------------
002580        01  WS-HEAD-LINE-2.                                       
002590            05  FILLER                PIC X(07) VALUE "GROUP: ".  
002600            05  WS-HD2-GROUP-ID       PIC 9(6).                   
002610            05  FILLER                PIC X(02) VALUE SPACE.      
002620            05  WS-HD2-GROUP-NAME     PIC X(30).                  
002630            05  FILLER                PIC X(87) VALUE SPACE.      
002640        01  WS-HEAD-LINE-3.                                       
002650            05  FILLER                PIC X(09) VALUE "  ID    ". 
002660            05  FILLER                PIC X(31)                   
002670                VALUE "DESCRIPTION".                              
002680            05  FILLER                PIC X(21) VALUE "PAID BY".  
002690            05  FILLER                PIC X(13) VALUE "AMOUNT".   
002700            05  FILLER                PIC X(06) VALUE "SPLIT".    
002710            05  FILLER                PIC X(13) VALUE "SHARE".    
002720            05  FILLER                PIC X(03) VALUE "ST".       
002730            05  FILLER                PIC X(05) VALUE "ERR".      
002740            05  FILLER                PIC X(31) VALUE SPACE.      
002750*-----------------------------------------------------------------
002760* DETAIL SECTION 1 LINE - ONE POSTED EXPENSE.  COLUMN WIDTHS PER  
002770* THE REPORT SPEC: ID(8) DESC(30) PAID BY(20) AMOUNT(12) SPLIT(5) 
002780* SHARE(12) ST(2) ERR(4).                                         
002790*-----------------------------------------------------------------
002800        01  WS-EXPENSE-LINE.                                      
002810            05  FILLER                PIC X(01) VALUE SPACE.      
002820            05  WS-EL-ID              PIC 9(8).                   
002830            05  FILLER                PIC X(01) VALUE SPACE.      
002840            05  WS-EL-DESC            PIC X(30).                  
002850            05  WS-EL-PAID-BY         PIC X(20).                  
002860            05  WS-EL-AMOUNT          PIC ZZ,ZZZ,ZZ9.99-.         
002870            05  FILLER                PIC X(01) VALUE SPACE.      
002880            05  WS-EL-SPLIT           PIC ZZ9.                    
002890            05  FILLER                PIC X(02) VALUE SPACE.      
002900            05  WS-EL-SHARE           PIC ZZ,ZZZ,ZZ9.99-.         
002910            05  FILLER                PIC X(01) VALUE SPACE.      
002920            05  WS-EL-STATUS          PIC X(02).                  
002930            05  WS-EL-ERR             PIC X(04).                  
002940            05  FILLER                PIC X(31) VALUE SPACE.      
002950*-----------------------------------------------------------------
002960* DETAIL SECTION 2 COLUMN HEADING AND LINE - ONE MEMBER BALANCE.  
002970*-----------------------------------------------------------------
002980        01  WS-HEAD-LINE-4.                                       
002990            05  FILLER                PIC X(09) VALUE "MEMBER  ". 
003000            05  FILLER                PIC X(31) VALUE "NAME".     
003010            05  FILLER                PIC X(13) VALUE "PAID".     
003020            05  FILLER                PIC X(13) VALUE "SHARE".    
003030            05  FILLER                PIC X(13)                   
003040                VALUE "SETTLED OUT".                              
003050            05  FILLER                PIC X(13)                   
003060                VALUE "SETTLED IN".                               
003070            05  FILLER                PIC X(13) VALUE "NET".      
003080            05  FILLER                PIC X(27) VALUE SPACE.      
003090        01  WS-BALANCE-LINE.                                      
003100            05  FILLER                PIC X(01) VALUE SPACE.      
003110            05  WS-BL-USER-ID         PIC 9(6).                   
003120            05  FILLER                PIC X(02) VALUE SPACE.      
003130            05  WS-BL-NAME            PIC X(30).                  
003140            05  WS-BL-PAID            PIC ZZ,ZZZ,ZZ9.99-.         
003150            05  WS-BL-SHARE           PIC ZZ,ZZZ,ZZ9.99-.         
003160            05  WS-BL-OUT             PIC ZZ,ZZZ,ZZ9.99-.         
003170            05  WS-BL-IN              PIC ZZ,ZZZ,ZZ9.99-.         
003180            05  WS-BL-NET             PIC ZZ,ZZZ,ZZ9.99-.         
003190            05  FILLER                PIC X(23) VALUE SPACE.      
003200*-----------------------------------------------------------------
003210* GROUP TOTAL AND GRAND TOTAL LINES.                              
003220*-----------------------------------------------------------------
003230        01  WS-GROUP-TOTAL-LINE.                                  
003240            05  FILLER                PIC X(04) VALUE SPACE.      
003250            05  FILLER                PIC X(16)                   
003260                VALUE "GROUP EXPENSES: ".                         
003270            05  WS-GTL-CNT            PIC ZZZ9.                   
003280            05  FILLER                PIC X(04) VALUE SPACE.      
003290            05  FILLER                PIC X(14)                   
003300                VALUE "GROUP TOTAL: ".                            
003310            05  WS-GTL-AMOUNT         PIC Z,ZZZ,ZZ9.99-.          
003320            05  FILLER                PIC X(77) VALUE SPACE.      
003330        01  WS-GRAND-TOTAL-LINE.                                  
003340            05  FILLER                PIC X(01) VALUE SPACE.      
003350            05  FILLER                PIC X(14)                   
003360                VALUE "GRAND TOTALS -".                           
003370            05  FILLER                PIC X(08) VALUE " GROUPS:". 
003380            05  WS-GDL-GRP-CNT        PIC ZZZ9.                   
003390            05  FILLER                PIC X(08) VALUE " POSTED:". 
003400            05  WS-GDL-POST-CNT       PIC ZZZZ9.                  
003410            05  FILLER                PIC X(10)                   
003420                VALUE " REJECTED:".                               
003430            05  WS-GDL-REJ-CNT        PIC ZZZZ9.                  
003440            05  FILLER                PIC X(08) VALUE " AMOUNT:". 
003450            05  WS-GDL-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99-.        
003460            05  FILLER                PIC X(54) VALUE SPACE.      
003470        PROCEDURE DIVISION.                                       
003480*-----------------------------------------------------------------
003490* 0000-MAIN-LINE LOADS THE FOUR FILES THEN DRIVES THE REPORT OFF  
003500* THE GROUP MASTER, ONE CONTROL BREAK PER GROUP.                  
003510*-----------------------------------------------------------------
003520        0000-MAIN-LINE.                                           
003530            PERFORM 1000-INITIALIZE THRU 1000-EXIT.               
003540            PERFORM 2000-PRINT-REPORT THRU 2000-EXIT.             
003550            PERFORM 9000-TERMINATE THRU 9000-EXIT.                
003560            STOP RUN.                                             
003570*-----------------------------------------------------------------
003580* 1000 SERIES - OPEN FILES, GET THE RUN DATE, LOAD THE FOUR       
003590* TABLES THIS PROGRAM WORKS FROM.                                 
003600*-----------------------------------------------------------------
003610        1000-INITIALIZE.                                          
003620            OPEN INPUT  GROUPFILE USERFILE.                       
003630            OPEN INPUT  POSTFILE BALFILE.                         
003640            OPEN OUTPUT RPTFILE.                                  
003650            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                
003660            PERFORM 1100-LOAD-GROUP-MASTER THRU 1100-EXIT.        
003670            PERFORM 1200-LOAD-USER-MASTER THRU 1200-EXIT.         
003680            PERFORM 1300-LOAD-POSTED-EXPENSES THRU 1300-EXIT.     
003690            PERFORM 1400-LOAD-BALANCES THRU 1400-EXIT.            
003700        1000-EXIT.                                                
003710            EXIT.                                                 
003720        1100-LOAD-GROUP-MASTER.                                   
003730            PERFORM 1110-READ-GROUP-RECORD THRU 1110-EXIT.        
003740        1105-LOAD-GROUP-LOOP.                                     
003750            IF GROUPFILE-EOF                                      
003760                GO TO 1100-EXIT.                                  
003770            ADD 1 TO WS-GRP-CNT.                                  
003780            MOVE GRP-ID   TO WS-GRP-ID(WS-GRP-CNT).               
003790            MOVE GRP-NAME TO WS-GRP-NAME(WS-GRP-CNT).             
003800            PERFORM 1110-READ-GROUP-RECORD THRU 1110-EXIT.        
003810            GO TO 1105-LOAD-GROUP-LOOP.                           
003820        1100-EXIT.                                                
003830            EXIT.                                                 
003840        1110-READ-GROUP-RECORD.                                   
003850            READ GROUPFILE                                        
003860                AT END                                            
003870                    MOVE "Y" TO WS-GROUPFILE-SW.                  
003880        1110-EXIT.                                                
003890            EXIT.                                                 
003900        1200-LOAD-USER-MASTER.                                    
003910            PERFORM 1210-READ-USER-RECORD THRU 1210-EXIT.         
003920        1205-LOAD-USER-LOOP.                                      
003930            IF USERFILE-EOF                                       
003940                GO TO 1200-EXIT.                                  
003950            ADD 1 TO WS-USR-CNT.                                  
003960            MOVE USR-ID   TO WS-USR-ID(WS-USR-CNT).               
003970            MOVE USR-NAME TO WS-USR-NAME(WS-USR-CNT).             
003980            PERFORM 1210-READ-USER-RECORD THRU 1210-EXIT.         
003990            GO TO 1205-LOAD-USER-LOOP.                            
004000        1200-EXIT.                                                
004010            EXIT.                                                 
004020        1210-READ-USER-RECORD.                                    
004030            READ USERFILE                                         
004040                AT END                                            
004050                    MOVE "Y" TO WS-USERFILE-SW.                   
004060        1210-EXIT.                                                
004070            EXIT.                                                 
004080        1300-LOAD-POSTED-EXPENSES.                                
004090            PERFORM 1310-READ-POSTED-EXPENSE THRU 1310-EXIT.      
004100        1305-LOAD-EXPENSE-LOOP.                                   
004110            IF POSTFILE-EOF                                       
004120                GO TO 1300-EXIT.                                  
004130            ADD 1 TO WS-PEX-CNT.                                  
004140            MOVE PEX-ID        TO WS-PEX-ID(WS-PEX-CNT).          
004150            MOVE PEX-GROUP-ID  TO WS-PEX-GROUP-ID(WS-PEX-CNT).    
004160            MOVE PEX-PAID-BY   TO WS-PEX-PAID-BY(WS-PEX-CNT).     
004170            MOVE PEX-DESC      TO WS-PEX-DESC(WS-PEX-CNT).        
004180            MOVE PEX-AMOUNT    TO WS-PEX-AMOUNT(WS-PEX-CNT).      
004190            MOVE PEX-SPLIT-CNT TO WS-PEX-SPLIT-CNT(WS-PEX-CNT).   
004200            MOVE PEX-SHARE     TO WS-PEX-SHARE(WS-PEX-CNT).       
004210            MOVE PEX-STATUS    TO WS-PEX-STATUS(WS-PEX-CNT).      
004220            MOVE PEX-ERR-CODE  TO WS-PEX-ERR-CODE(WS-PEX-CNT).    
004230            PERFORM 1310-READ-POSTED-EXPENSE THRU 1310-EXIT.      
004240            GO TO 1305-LOAD-EXPENSE-LOOP.                         
004250        1300-EXIT.                                                
004260            EXIT.                                                 
004270        1310-READ-POSTED-EXPENSE.                                 
004280            READ POSTFILE                                         
004290                AT END                                            
004300                    MOVE "Y" TO WS-POSTFILE-SW.                   
004310        1310-EXIT.                                                
004320            EXIT.                                                 
004330        1400-LOAD-BALANCES.                                       
004340            PERFORM 1410-READ-BALANCE-RECORD THRU 1410-EXIT.      
004350        1405-LOAD-BALANCE-LOOP.                                   
004360            IF BALFILE-EOF                                        
004370                GO TO 1400-EXIT.                                  
004380            ADD 1 TO WS-BAL-CNT.                                  
004390            MOVE BAL-GROUP-ID    TO WS-BAL-GROUP-ID(WS-BAL-CNT).  
004400            MOVE BAL-USER-ID     TO WS-BAL-USER-ID(WS-BAL-CNT).   
004410            MOVE BAL-TOTAL-PAID  TO WS-BAL-PAID(WS-BAL-CNT).      
004420            MOVE BAL-TOTAL-SHARE TO WS-BAL-SHARE(WS-BAL-CNT).     
004430            MOVE BAL-SETTLED-OUT TO WS-BAL-OUT(WS-BAL-CNT).       
004440            MOVE BAL-SETTLED-IN  TO WS-BAL-IN(WS-BAL-CNT).        
004450            MOVE BAL-NET         TO WS-BAL-NET(WS-BAL-CNT).       
004460            PERFORM 1410-READ-BALANCE-RECORD THRU 1410-EXIT.      
004470            GO TO 1405-LOAD-BALANCE-LOOP.                         
004480        1400-EXIT.                                                
004490            EXIT.                                                 
004500        1410-READ-BALANCE-RECORD.                                 
004510            READ BALFILE                                          
004520                AT END                                            
004530                    MOVE "Y" TO WS-BALFILE-SW.                    
004540        1410-EXIT.                                                
004550            EXIT.                                                 
004560*-----------------------------------------------------------------
004570* 2000 SERIES - ONE PASS OVER THE GROUP TABLE, ONE CONTROL BREAK  
004580* PER GROUP, GRAND TOTAL LINE AT THE END.                         
004590*-----------------------------------------------------------------
004600        2000-PRINT-REPORT.                                        
004610            MOVE 1 TO WS-BAL-PTR.                                 
004620            PERFORM 2050-PROCESS-ONE-GROUP                        
004630                VARYING WS-GRP-SUB FROM 1 BY 1                    
004640                UNTIL WS-GRP-SUB > WS-GRP-CNT.                    
004650            PERFORM 2500-PRINT-GRAND-TOTAL THRU 2500-EXIT.        
004660        2000-EXIT.                                                
004670            EXIT.                                                 
004680        2050-PROCESS-ONE-GROUP.                                   
004690            MOVE ZERO TO WS-GRP-EXP-CNT WS-GRP-EXP-TOTAL.         
004700            ADD 1 TO WS-GRAND-GRP-CNT.                            
004710            PERFORM 2100-PRINT-GROUP-HEADING THRU 2100-EXIT.      
004720            PERFORM 2200-PRINT-EXPENSE-DETAIL                     
004730                VARYING WS-PEX-SUB FROM 1 BY 1                    
004740                UNTIL WS-PEX-SUB > WS-PEX-CNT.                    
004750            PERFORM 2300-PRINT-BALANCE-DETAIL THRU 2300-EXIT.     
004760            PERFORM 2400-PRINT-GROUP-TOTAL THRU 2400-EXIT.        
004770        2050-EXIT.                                                
004780            EXIT.                                                 
004790*-----------------------------------------------------------------
004800* 2070/2080 - PAGE BREAK CHECK AND HEADING PRINT, SAME SHAPE AS   
004810* EVERY OTHER PRINT PROGRAM IN THIS LIBRARY.                      
004820*-----------------------------------------------------------------
004830        2070-CHECK-PAGE-BREAK.                                    
004840            IF WS-LINE-CNT > WS-LINES-PER-PAGE                    
004850                PERFORM 2080-PRINT-PAGE-HEADING THRU 2080-EXIT.   
004860        2070-EXIT.                                                
004870            EXIT.                                                 
004880        2080-PRINT-PAGE-HEADING.                                  
004890            ADD 1 TO WS-PAGE-CNT.                                 
004900            MOVE WS-RUN-MM   TO WS-HD1-MM.                        
004910            MOVE WS-RUN-DD   TO WS-HD1-DD.                        
004920            MOVE WS-RUN-CC   TO WS-HD1-CC.                        
004930            MOVE WS-RUN-YY   TO WS-HD1-YY.                        
004940            MOVE WS-PAGE-CNT TO WS-HD1-PAGE.                      
004950            MOVE WS-HEAD-LINE-1 TO PRINT-LINE.                    
004960            WRITE PRINT-LINE AFTER ADVANCING PAGE.                
004970            MOVE WS-HEAD-LINE-3 TO PRINT-LINE.                    
004980            WRITE PRINT-LINE AFTER ADVANCING 2 LINES.             
004990            MOVE WS-HEAD-LINE-4 TO PRINT-LINE.                    
005000            WRITE PRINT-LINE AFTER ADVANCING 1 LINES.             
005010            MOVE ZERO TO WS-LINE-CNT.                             
005020        2080-EXIT.                                                
005030            EXIT.                                                 
005040        2100-PRINT-GROUP-HEADING.                                 
005050            PERFORM 2070-CHECK-PAGE-BREAK THRU 2070-EXIT.         
005060            MOVE WS-GRP-ID(WS-GRP-SUB)   TO WS-HD2-GROUP-ID.      
005070            MOVE WS-GRP-NAME(WS-GRP-SUB) TO WS-HD2-GROUP-NAME.    
005080            MOVE WS-HEAD-LINE-2 TO PRINT-LINE.                    
005090            WRITE PRINT-LINE AFTER ADVANCING 2 LINES.             
005100            ADD 2 TO WS-LINE-CNT.                                 
005110        2100-EXIT.                                                
005120            EXIT.                                                 
005130*-----------------------------------------------------------------
005140* 2200 - ONE LINE PER POSTED EXPENSE BELONGING TO THE CURRENT     
005150* GROUP.  THE WHOLE TABLE IS SCANNED PER GROUP SINCE POSTFILE     
005160* CARRIES NO GROUP SEQUENCE OF ITS OWN.                           
005170*-----------------------------------------------------------------
005180        2200-PRINT-EXPENSE-DETAIL.                                
005190            IF WS-PEX-GROUP-ID(WS-PEX-SUB) NOT =                  
005200                WS-GRP-ID(WS-GRP-SUB)                             
005210                GO TO 2200-EXIT.                                  
005220            PERFORM 2070-CHECK-PAGE-BREAK THRU 2070-EXIT.         
005230            ADD 1 TO WS-GRP-EXP-CNT.                              
005240            MOVE WS-PEX-ID(WS-PEX-SUB)   TO WS-EL-ID.             
005250            MOVE WS-PEX-DESC(WS-PEX-SUB) TO WS-EL-DESC.           
005260            MOVE WS-PEX-SPLIT-CNT(WS-PEX-SUB) TO WS-EL-SPLIT.     
005270            MOVE WS-PEX-AMOUNT(WS-PEX-SUB) TO WS-EL-AMOUNT.       
005280            MOVE WS-PEX-SHARE(WS-PEX-SUB)  TO WS-EL-SHARE.        
005290            MOVE WS-PEX-STATUS(WS-PEX-SUB) TO WS-EL-STATUS.       
005300            MOVE WS-PEX-ERR-CODE(WS-PEX-SUB) TO WS-EL-ERR.        
005310            MOVE WS-PEX-PAID-BY(WS-PEX-SUB) TO WS-SEARCH-USER-ID. 
005320            PERFORM 2250-FIND-USER THRU 2250-EXIT.                
005330            IF WS-NAME-IS-FOUND                                   
005340                MOVE WS-FOUND-NAME(1:20) TO WS-EL-PAID-BY         
005350            ELSE                                                  
005360                MOVE SPACE TO WS-EL-PAID-BY.                      
005370            IF PEX-ST-POSTED                                      
005380                ADD WS-PEX-AMOUNT(WS-PEX-SUB) TO WS-GRP-EXP-TOTAL 
005390                ADD WS-PEX-AMOUNT(WS-PEX-SUB)                     
005400                    TO WS-GRAND-EXP-TOTAL                         
005410                ADD 1 TO WS-GRAND-POST-CNT                        
005420            ELSE                                                  
005430                ADD 1 TO WS-GRAND-REJ-CNT.                        
005440            MOVE WS-EXPENSE-LINE TO PRINT-LINE.                   
005450            WRITE PRINT-LINE AFTER ADVANCING 1 LINES.             
005460            ADD 1 TO WS-LINE-CNT.                                 
005470        2200-EXIT.                                                
005480            EXIT.                                                 
005490*-----------------------------------------------------------------
005500* 2250 - BINARY SEARCH THE USER TABLE FOR A NAME.  SHARED BY THE  
005510* EXPENSE DETAIL LINE (PAID-BY) AND THE BALANCE DETAIL LINE       
005520* (MEMBER NAME).                                                  
005530*-----------------------------------------------------------------
005540        2250-FIND-USER.                                           
005550            MOVE ZERO TO WS-FOUND-SUB.                            
005560            MOVE "N"  TO WS-SRCH-DONE-SW.                         
005570            MOVE "N"  TO WS-NAME-FOUND-SW.                        
005580            MOVE SPACE TO WS-FOUND-NAME.                          
005590            MOVE 1 TO WS-LOW.                                     
005600            MOVE WS-USR-CNT TO WS-HIGH.                           
005610            PERFORM 2251-FIND-USER-STEP                           
005620                UNTIL WS-LOW > WS-HIGH OR WS-SRCH-DONE-SW = "Y".  
005630        2250-EXIT.                                                
005640            EXIT.                                                 
005650        2251-FIND-USER-STEP.                                      
005660            COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.              
005670            IF WS-USR-ID(WS-MID) NOT = WS-SEARCH-USER-ID          
005680                GO TO 2253-FIND-USER-NARROW.                      
005690            MOVE "Y" TO WS-SRCH-DONE-SW.                          
005700            MOVE "Y" TO WS-NAME-FOUND-SW.                         
005710            MOVE WS-USR-NAME(WS-MID) TO WS-FOUND-NAME.            
005720            GO TO 2251-EXIT.                                      
005730        2253-FIND-USER-NARROW.                                    
005740            IF WS-USR-ID(WS-MID) < WS-SEARCH-USER-ID              
005750                COMPUTE WS-LOW = WS-MID + 1                       
005760            ELSE                                                  
005770                COMPUTE WS-HIGH = WS-MID - 1.                     
005780        2251-EXIT.                                                
005790            EXIT.                                                 
005800*-----------------------------------------------------------------
005810* 2300 - MEMBER BALANCE LINES FOR THE CURRENT GROUP.  BALFILE IS  
005820* ALREADY (GROUP,USER) ASCENDING SO WS-BAL-PTR ONLY EVER MOVES    
005830* FORWARD ACROSS THE WHOLE REPORT RUN.                            
005840*-----------------------------------------------------------------
005850        2300-PRINT-BALANCE-DETAIL.                                
005860            PERFORM 2310-PRINT-ONE-BALANCE                        
005870                UNTIL WS-BAL-PTR > WS-BAL-CNT                     
005880                OR WS-BAL-GROUP-ID(WS-BAL-PTR) NOT =              
005890                   WS-GRP-ID(WS-GRP-SUB).                         
005900        2300-EXIT.                                                
005910            EXIT.                                                 
005920        2310-PRINT-ONE-BALANCE.                                   
005930            PERFORM 2070-CHECK-PAGE-BREAK THRU 2070-EXIT.         
005940            MOVE WS-BAL-USER-ID(WS-BAL-PTR) TO WS-BL-USER-ID.     
005950            MOVE WS-BAL-PAID(WS-BAL-PTR)    TO WS-BL-PAID.        
005960            MOVE WS-BAL-SHARE(WS-BAL-PTR)   TO WS-BL-SHARE.       
005970            MOVE WS-BAL-OUT(WS-BAL-PTR)     TO WS-BL-OUT.         
005980            MOVE WS-BAL-IN(WS-BAL-PTR)      TO WS-BL-IN.          
005990            MOVE WS-BAL-NET(WS-BAL-PTR)     TO WS-BL-NET.         
006000            MOVE WS-BAL-USER-ID(WS-BAL-PTR) TO WS-SEARCH-USER-ID. 
006010            PERFORM 2250-FIND-USER THRU 2250-EXIT.                
006020            IF WS-NAME-IS-FOUND                                   
006030                MOVE WS-FOUND-NAME TO WS-BL-NAME                  
006040            ELSE                                                  
006050                MOVE SPACE TO WS-BL-NAME.                         
006060            MOVE WS-BALANCE-LINE TO PRINT-LINE.                   
006070            WRITE PRINT-LINE AFTER ADVANCING 1 LINES.             
006080            ADD 1 TO WS-LINE-CNT.                                 
006090            ADD 1 TO WS-BAL-PTR.                                  
006100        2310-EXIT.                                                
006110            EXIT.                                                 
006120        2400-PRINT-GROUP-TOTAL.                                   
006130            PERFORM 2070-CHECK-PAGE-BREAK THRU 2070-EXIT.         
006140            MOVE WS-GRP-EXP-CNT   TO WS-GTL-CNT.                  
006150            MOVE WS-GRP-EXP-TOTAL TO WS-GTL-AMOUNT.               
006160            MOVE WS-GROUP-TOTAL-LINE TO PRINT-LINE.               
006170            WRITE PRINT-LINE AFTER ADVANCING 2 LINES.             
006180            ADD 2 TO WS-LINE-CNT.                                 
006190        2400-EXIT.                                                
006200            EXIT.                                                 
006210        2500-PRINT-GRAND-TOTAL.                                   
006220            PERFORM 2070-CHECK-PAGE-BREAK THRU 2070-EXIT.         
006230            MOVE WS-GRAND-GRP-CNT   TO WS-GDL-GRP-CNT.            
006240            MOVE WS-GRAND-POST-CNT  TO WS-GDL-POST-CNT.           
006250            MOVE WS-GRAND-REJ-CNT   TO WS-GDL-REJ-CNT.            
006260            MOVE WS-GRAND-EXP-TOTAL TO WS-GDL-AMOUNT.             
006270            MOVE WS-GRAND-TOTAL-LINE TO PRINT-LINE.               
006280            WRITE PRINT-LINE AFTER ADVANCING 3 LINES.             
006290        2500-EXIT.                                                
006300            EXIT.                                                 
006310*-----------------------------------------------------------------
006320* 9000 SERIES - DISPLAY RUN COUNTS TO THE JOB LOG, CLOSE FILES.   
006330*-----------------------------------------------------------------
006340        9000-TERMINATE.                                           
006350            DISPLAY "DSR0100 GROUPS PRINTED    "                  
006360                WS-GRAND-GRP-CNT.                                 
006370            DISPLAY "DSR0101 EXPENSES POSTED   "                  
006380                WS-GRAND-POST-CNT.                                
006390            DISPLAY "DSR0102 EXPENSES REJECTED "                  
006400                WS-GRAND-REJ-CNT.                                 
006410            CLOSE GROUPFILE USERFILE POSTFILE BALFILE RPTFILE.    
006420        9000-EXIT.                                                
006430            EXIT.                                                 
