000010*=================================================================
000020* MBR.TIP03  --  SETTLR GROUP MEMBERSHIP CROSS-REFERENCE RECORD   
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    MEMBERSHIP-XREF-RECORD.                    
000060        AUTHOR.        R K MATHESON.                              
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  06/22/1988.                                
000090        DATE-COMPILED. 06/22/1988.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 06/22/88  RKM  ORIG     INITIAL RELEASE - GROUP/MEMBER XREF.    
000150* 02/09/90  RKM  CR-0122  CONFIRMED ONE REC PER GROUP/USER PAIR.  
000160* 08/07/93  DJT  CR-0243  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000170* 04/11/01  BHS  CR-0379  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000180* 11/18/03  BHS  CR-0406  DROPPED PAD BYTE - AREA WAS RUNNING 1   
000190* 11/18/03  BHS  CR-0406  BYTE LONG AGAINST THE XMIT LAYOUT.      
000200*-----------------------------------------------------------------
000210        ENVIRONMENT DIVISION.                                     
000220        CONFIGURATION SECTION.                                    
000230        SOURCE-COMPUTER.   IBM-4381.                              
000240        OBJECT-COMPUTER.   IBM-4381.                              
000250        SPECIAL-NAMES.                                            
000260            C01 IS TOP-OF-FORM.                                   
000270        INPUT-OUTPUT SECTION.                                     
000280        FILE-CONTROL.                                             
000290            SELECT MBRFILE ASSIGN TO "MBRFILE"                    
000300                ORGANIZATION IS LINE SEQUENTIAL.                  
000310        DATA DIVISION.                                            
000320        FILE SECTION.                                             
000330        FD  MBRFILE.                                              
000340*-----------------------------------------------------------------
000350* ONE RECORD PER (GROUP, MEMBER) PAIR.  A GROUP CARRIES UP TO 50  
000360* MEMBER RECORDS.  KEY IS MBR-GROUP-ID / MBR-USER-ID ASCENDING.   
000370*-----------------------------------------------------------------
000380        01  MEMBER-RECORD.                                        
000390            05  MBR-DETAIL-AREA.                                  
000400                10  MBR-GROUP-ID          PIC 9(6).               
000410                10  MBR-USER-ID           PIC 9(6).               
000420            05  MBR-RAW-AREA REDEFINES MBR-DETAIL-AREA            
000430                                          PIC X(12).              
000440        WORKING-STORAGE SECTION.                                  
000450        PROCEDURE DIVISION.                                       
000460            STOP RUN.                                             
