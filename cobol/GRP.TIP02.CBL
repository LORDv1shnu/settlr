000010*=================================================================
000020* GRP.TIP02  --  SETTLR GROUP MASTER RECORD LAYOUT                
000030*=================================================================
000040        IDENTIFICATION DIVISION.                                  
000050        PROGRAM-ID.    GROUP-MASTER-RECORD.                       
000060        AUTHOR.        R K MATHESON.                              
000070        INSTALLATION.  GREENBRIAR DATA SERVICES.                  
000080        DATE-WRITTEN.  06/20/1988.                                
000090        DATE-COMPILED. 06/20/1988.                                
000100        SECURITY.      UNCLASSIFIED - SETTLR SUBSYSTEM.           
000110*-----------------------------------------------------------------
000120* MAINTENANCE HISTORY                                             
000130*-----------------------------------------------------------------
000140* 06/20/88  RKM  ORIG     INITIAL RELEASE - SETTLR GROUP MASTER.  
000150* 11/02/89  RKM  CR-0115  ADDED GRP-CREATED DATE FOR AUDIT TRAIL. 
000160* 05/14/92  DJT  CR-0199  TRIMMED GRP-DESC TO 50 BYTES.           
000170* 08/07/93  DJT  CR-0242  ADDED NAME CHAR TABLE FOR EDIT.         
000180* 01/05/96  LMP  CR-0311  ADDED RAW RECORD IMAGE FOR INIT RTN.    
000190* 09/22/98  LMP  Y2K-005  CONFIRMED GRP-CREATED IS CCYYMMDD -     
000200* 09/22/98  LMP  Y2K-005  NO WINDOWING LOGIC NEEDED HERE.         
000210* 04/11/01  BHS  CR-0378  RECOMPILE ONLY - NEW COMPILER RELEASE.  
000220* 11/18/03  BHS  CR-0405  DROPPED PAD BYTE - AREA WAS RUNNING 2   
000230* 11/18/03  BHS  CR-0405  BYTES LONG AGAINST XMIT LAYOUT. RESTATED
000240* 11/18/03  BHS  CR-0405  NAME CHAR TABLE TO MATCH.               
000250*-----------------------------------------------------------------
000260        ENVIRONMENT DIVISION.                                     
000270        CONFIGURATION SECTION.                                    
000280        SOURCE-COMPUTER.   IBM-4381.                              
000290        OBJECT-COMPUTER.   IBM-4381.                              
000300        SPECIAL-NAMES.                                            
000310            C01 IS TOP-OF-FORM.                                   
000320        INPUT-OUTPUT SECTION.                                     
000330        FILE-CONTROL.                                             
000340            SELECT GROUPFILE ASSIGN TO "GROUPFILE"                
000350                ORGANIZATION IS LINE SEQUENTIAL.                  
000360        DATA DIVISION.                                            
000370        FILE SECTION.                                             
000380        FD  GROUPFILE.                                            
000390*-----------------------------------------------------------------
000400* ONE RECORD PER SETTLR GROUP.  GRP-ID IS THE MASTER KEY.  THE    
000410* MASTER IS CARRIED IN ASCENDING GRP-ID SEQUENCE BY THE FEEDER.   
000420*-----------------------------------------------------------------
000430        01  GROUP-RECORD.                                         
000440            05  GRP-DETAIL-AREA.                                  
000450                10  GRP-ID                PIC 9(6).               
000460                10  GRP-NAME              PIC X(30).              
000470                10  GRP-DESC              PIC X(50).              
000480                10  GRP-CREATED.                                  
000490                    15  GRP-CREATED-YYYY-DTE.                     
000500                        20  GRP-CREATED-CC-DTE   PIC 9(2).        
000510                        20  GRP-CREATED-YY-DTE   PIC 9(2).        
000520                    15  GRP-CREATED-MM-DTE       PIC 9(2).        
000530                    15  GRP-CREATED-DD-DTE       PIC 9(2).        
000540            05  GRP-NAME-CHARS REDEFINES GRP-DETAIL-AREA.         
000550                10  FILLER                PIC X(06).              
000560                10  GRP-NAME-CHAR         PIC X                   
000570                                          OCCURS 30 TIMES.        
000580                10  FILLER                PIC X(58).              
000590            05  GRP-RAW-AREA REDEFINES GRP-DETAIL-AREA            
000600                                          PIC X(94).              
000610        WORKING-STORAGE SECTION.                                  
000620        PROCEDURE DIVISION.                                       
000630            STOP RUN.                                             
